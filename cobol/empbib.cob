000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EMPBIB-COB.
000300 AUTHOR. J. SANTANA.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SISTEMA SGBU - BIBLIOTECA DA FACAD.
000800*
000900* SISTEMA - SGBU - SISTEMA DE GERENCIAMENTO DE BIBLIOTECA
001000* UNIVERSITARIA DA FACAD
001100* PROGRAMA - EMPBIB-COB (MODULO UNICO DE EMPRESTIMOS DO LOTE)
001200* FINALIDADE - LE O ARQUIVO DE TRANSACOES DO MOVIMENTO DE
001300* CIRCULACAO, CARREGA AS TABELAS DE USUARIOS E DE LIVROS EM
001400* MEMORIA, PROCESSA CADA TRANSACAO EXECUTANDO AS ROTINAS DE
001500* CADASTRO, BLOQUEIO E BAIXA DE ESTOQUE (SECOES 1000/2000),
001600* CONTROLA A CADEIA DE ELEGIBILIDADE DE EMPRESTIMO E DEVOLUCAO,
001700* GRAVA O DIARIO DE AUDITORIA E MONTA OS RELATORIOS FINAIS DE
001800* FECHAMENTO DE LOTE (SECAO 3000).
001900*
002000* VRS   DATA        PROGRAMADOR   DESCRICAO
002100* 1.0   14/03/1989  J.SANTANA     IMPLANTACAO - CARGA DE USUARIO E
002200*                                 LIVRO, EMPRESTIMO
002300* 1.1   02/08/1990  J.SANTANA     BAIXA DE ESTOQUE NO EMPRESTIMO,
002400*                                 ALTA NA DEVOLUCAO
002500* 1.2   21/01/1991  M.KOIKE       CADEIA DE ELEGIBILIDADE REVISTA
002600*                                 CONF. NORMA DA BIBLIOTECA
002700* 1.3   17/09/1992  M.KOIKE       GRAVACAO DO DIARIO DE AUDITORIA
002800*                                 POR TRANSACAO (ACEITA/REJEITADA)
002900* 1.4   05/05/1994  A.FABIO       VENCIMENTO PASSOU A CONSIDERAR
003000*                                 ANO BISSEXTO
003100* 1.5   11/11/1995  A.FABIO       PRAZO PADRAO 7 DIAS QUANDO
003200*                                 TRN-DIAS VIER ZERADO
003300* 1.6   03/02/1997  R.MACHADO     NAO BLOQUEAR BAIXA DE ATIVOS P/
003400*                                 USUARIO INATIVO, SO P/ BLOQUEADO
003500*                                 (CHAMADO 0271/97)
003600* 1.7   28/10/1998  R.MACHADO     AJUSTE ANO 2000 - DATA PASSOU A
003700*                                 8 POSICOES (AAAAMMDD)
003800* 1.8   19/07/1999  V.PEREIRA     BISSEXTO REVISTO - REGRA DO
003900*                                 SECULO (400/100/4)
004000* 2.0   06/06/2002  V.PEREIRA     RELATORIOS FINAIS PASSADOS PARA
004100*                                 MODULO RELBIB-COB (CALL)
004200* 2.1   14/03/2005  A.FABIO       ROTINAS DE USUBIB-COB TRAZIDAS
004300*                                 PARA A SECAO 1000 DO PROGRAMA,
004400*                                 ACABOU O CALL EXTERNO
004500* 2.2   02/05/2005  M.KOIKE       ROTINAS DE CATBIB-COB TRAZIDAS
004600*                                 PARA A SECAO 2000 DO PROGRAMA,
004700*                                 ACABOU O CALL EXTERNO
004800* 2.3   21/07/2005  V.PEREIRA     ROTINAS DE RELBIB-COB TRAZIDAS
004900*                                 PARA A SECAO 3000 DO PROGRAMA,
005000*                                 ACABOU O CALL EXTERNO - OS TRES
005100*                                 MODULOS FORAM DESATIVADOS
005200* 2.4   09/09/2005  J.SANTANA     TABELA DE SITUACAO DE LIVRO
005300*                                 CORRIGIDA - TINHA 'I' NO LUGAR
005400*                                 DE 'R' (CHAMADO 1142/05)
005500* 2.5   30/11/2005  M.KOIKE       INCLUSAO DE LIVRO NOVO GRAVAVA
005600*                                 SITUACAO 'E' - PASSOU A GRAVAR
005700*                                 'D' CONF. NORMA (CHAM 1208/05)
005800* 2.6   05/12/2005  A.FABIO       FALTAVA DECLARACAO DO FLAG DE
005900*                                 VALIDACAO DA SECAO 2080
006000*                                 (SITUACAO-LIVRO-VALIDA) INCLUIDA
006100* 2.7   07/12/2005  A.FABIO       QUATRO PARES DE REDEFINES DA
006200*                                 SECAO 2000 FORA DE ORDEM (BASE
006300*                                 DEPOIS DO REDEFINES) - CORRIGIDO
006400* 2.8   12/12/2005  M.KOIKE       DR2-TIPO SO TINHA 10 POSICOES -
006500*                                 'FUNCIONARIO' SAIA TRUNCADO NO
006600*                                 RELAT. 2 (CHAMADO 1233/05)
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300
007400     SELECT ARQ-USUARIOS ASSIGN TO USUARIOS
007500         ORGANIZATION LINE SEQUENTIAL
007600         FILE STATUS IS STATUS-USU-ARQ.
007700
007800     SELECT ARQ-LIVROS ASSIGN TO LIVROS
007900         ORGANIZATION LINE SEQUENTIAL
008000         FILE STATUS IS STATUS-LIV-ARQ.
008100
008200     SELECT ARQ-TRANSACOES ASSIGN TO TRANSACO
008300         ORGANIZATION LINE SEQUENTIAL
008400         FILE STATUS IS STATUS-TRN-ARQ.
008500
008600     SELECT ARQ-AUDITORIA ASSIGN TO AUDITORI
008700         ORGANIZATION LINE SEQUENTIAL
008800         FILE STATUS IS STATUS-AUD-ARQ.
008900
009000     SELECT ARQ-RELATORIO ASSIGN TO RELATORI
009100         ORGANIZATION LINE SEQUENTIAL
009200         FILE STATUS IS STATUS-REL-ARQ.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700* ARQUIVO MESTRE DE USUARIOS - CARGA INICIAL DA TABELA EM MEMORIA
009800     FD  ARQ-USUARIOS
009900         LABEL RECORD STANDARD
010000         RECORD CONTAINS 100 CHARACTERS.
010100
010200* CAMPO REG USUARIO.
010300 01  REG-USUARIO.
010400* CAMPO USU MATRICULA.
010500     05  USU-MATRICULA          PIC X(10).
010600* CAMPO USU NOME.
010700     05  USU-NOME               PIC X(40).
010800* CAMPO USU TIPO.
010900     05  USU-TIPO               PIC X(01).
011000         88  USU-TIPO-ALUNO            VALUE 'A'.
011100         88  USU-TIPO-FUNCIONARIO      VALUE 'F'.
011200         88  USU-TIPO-PROFESSOR        VALUE 'P'.
011300* CAMPO USU SITUACAO.
011400     05  USU-SITUACAO           PIC X(01).
011500         88  USU-ATIVO                 VALUE 'A'.
011600         88  USU-BLOQUEADO             VALUE 'B'.
011700         88  USU-INATIVO               VALUE 'I'.
011800* CAMPO USU EMAIL.
011900     05  USU-EMAIL               PIC X(30).
012000* CAMPO USU FONE.
012100     05  USU-FONE                PIC X(15).
012200* CAMPO USU QTD EMPREST.
012300     05  USU-QTD-EMPREST         PIC 9(03).
012400* REGISTRO DE USUARIO FECHA EM 100 POSICOES, SEM FOLGA - LAYOUT
012500* FIXO CONFORME NORMA DA BIBLIOTECA CENTRAL, NAO ALTERAR TAMANHO
012600
012700* ARQUIVO MESTRE DE LIVROS - CARGA INICIAL DA TABELA EM MEMORIA
012800     FD  ARQ-LIVROS
012900         LABEL RECORD STANDARD
013000         RECORD CONTAINS 117 CHARACTERS.
013100
013200* CAMPO REG LIVRO.
013300 01  REG-LIVRO.
013400* CAMPO LIV ISBN.
013500     05  LIV-ISBN                PIC X(13).
013600* CAMPO LIV TITULO.
013700     05  LIV-TITULO              PIC X(40).
013800* CAMPO LIV AUTOR.
013900     05  LIV-AUTOR               PIC X(30).
014000* CAMPO LIV ESTOQUE.
014100     05  LIV-ESTOQUE             PIC 9(03).
014200* CAMPO LIV SITUACAO.
014300     05  LIV-SITUACAO            PIC X(01).
014400         88  LIV-DISPONIVEL            VALUE 'D'.
014500         88  LIV-EMPRESTADO            VALUE 'E'.
014600         88  LIV-RESERVADO             VALUE 'R'.
014700* CAMPO LIV EDITORA.
014800     05  LIV-EDITORA              PIC X(25).
014900* CAMPO LIV ANO PUB.
015000     05  LIV-ANO-PUB              PIC 9(04).
015100     05  FILLER                   PIC X(01).
015200
015300* ARQUIVO DE TRANSACOES DO MOVIMENTO DE CIRCULACAO DO LOTE
015400     FD  ARQ-TRANSACOES
015500         LABEL RECORD STANDARD
015600         RECORD CONTAINS 120 CHARACTERS.
015700
015800* CAMPO REG TRANSACAO.
015900 01  REG-TRANSACAO.
016000* CAMPO TRN CODIGO.
016100     05  TRN-CODIGO              PIC X(02).
016200* CAMPO TRN MATRICULA.
016300     05  TRN-MATRICULA           PIC X(10).
016400* CAMPO TRN ISBN.
016500     05  TRN-ISBN                PIC X(13).
016600* CAMPO TRN NUM EMPRESTIMO.
016700     05  TRN-NUM-EMPRESTIMO      PIC X(09).
016800* CAMPO TRN NOME.
016900     05  TRN-NOME                PIC X(40).
017000* CAMPO TRN AUX.
017100     05  TRN-AUX                 PIC X(30).
017200* CAMPO TRN TIPO.
017300     05  TRN-TIPO                PIC X(01).
017400* CAMPO TRN QTDE.
017500     05  TRN-QTDE                PIC 9(03).
017600* CAMPO TRN DIAS.
017700     05  TRN-DIAS                PIC 9(03).
017800* CAMPO TRN DATA.
017900     05  TRN-DATA                PIC 9(08).
018000* CAMPO TRN DATA R.
018100     05  TRN-DATA-R REDEFINES TRN-DATA.
018200* CAMPO TRN DATA AAAA.
018300         10  TRN-DATA-AAAA          PIC 9(04).
018400* CAMPO TRN DATA MM.
018500         10  TRN-DATA-MM            PIC 9(02).
018600* CAMPO TRN DATA DD.
018700         10  TRN-DATA-DD            PIC 9(02).
018800     05  FILLER                  PIC X(01).
018900
019000* DIARIO DE AUDITORIA - UMA LINHA POR TRANSACAO PROCESSADA
019100     FD  ARQ-AUDITORIA
019200         LABEL RECORD STANDARD
019300         RECORD CONTAINS 132 CHARACTERS.
019400
019500* CAMPO REG AUDITORIA.
019600 01  REG-AUDITORIA.
019700* CAMPO AUD SEQUENCIA.
019800     05  AUD-SEQUENCIA           PIC 9(06).
019900     05  FILLER                  PIC X(02).
020000* CAMPO AUD CODIGO.
020100     05  AUD-CODIGO              PIC X(02).
020200     05  FILLER                  PIC X(02).
020300* CAMPO AUD CHAVE.
020400     05  AUD-CHAVE               PIC X(13).
020500     05  FILLER                  PIC X(02).
020600* CAMPO AUD RESULTADO.
020700     05  AUD-RESULTADO           PIC X(09).
020800     05  FILLER                  PIC X(02).
020900* CAMPO AUD MENSAGEM.
021000     05  AUD-MENSAGEM            PIC X(60).
021100     05  FILLER                  PIC X(34).
021200* CAMPO REG AUDITORIA CAB.
021300 01  REG-AUDITORIA-CAB REDEFINES REG-AUDITORIA.
021400     05  FILLER                  PIC X(132).
021500
021600* RELATORIO FINAL DE LOTE - LINHAS MONTADAS PELA SECAO 3000 DESTE
021700* PROPRIO PROGRAMA E GRAVADAS AQUI EM 0850-MONTA-RELATORIOS
021800     FD  ARQ-RELATORIO
021900         LABEL RECORD STANDARD
022000         RECORD CONTAINS 132 CHARACTERS.
022100
022200* CAMPO REG RELATORIO.
022300 01  REG-RELATORIO              PIC X(132).
022400
022500 WORKING-STORAGE SECTION.
022600
022700* ITENS DE NIVEL 77 - CONTADORES/INDICES AVULSOS, SEM GRUPO,
022800* DECLARADOS NA FRENTE DE QUALQUER 01 CONFORME EXIGE O COMPILADOR
022900     77  IDX-TOT                  PIC 9(02) COMP VALUE ZERO.
023000* CAMPO TAMANHO NOME.
023100     77  TAMANHO-NOME             PIC 9(02) COMP VALUE ZERO.
023200* CAMPO CONTADOR.
023300     77  CONTADOR                 PIC 9(03) COMP VALUE ZERO.
023400
023500* INDICADORES DE STATUS DE ARQUIVO
023600     01  STATUS-USU-ARQ          PIC X(02) VALUE SPACES.
023700* CAMPO STATUS LIV ARQ.
023800     01  STATUS-LIV-ARQ          PIC X(02) VALUE SPACES.
023900* CAMPO STATUS TRN ARQ.
024000     01  STATUS-TRN-ARQ          PIC X(02) VALUE SPACES.
024100* CAMPO STATUS AUD ARQ.
024200     01  STATUS-AUD-ARQ          PIC X(02) VALUE SPACES.
024300* CAMPO STATUS REL ARQ.
024400     01  STATUS-REL-ARQ          PIC X(02) VALUE SPACES.
024500
024600* CHAVES (SWITCHES) E CONTADORES DE CONTROLE DO LOTE
024700     01  CHAVE-FIM-USUARIOS      PIC X(01) VALUE 'N'.
024800         88  FIM-USUARIOS              VALUE 'S'.
024900* CAMPO CHAVE FIM LIVROS.
025000     01  CHAVE-FIM-LIVROS        PIC X(01) VALUE 'N'.
025100         88  FIM-LIVROS                VALUE 'S'.
025200* CAMPO CHAVE FIM TRANSACOES.
025300     01  CHAVE-FIM-TRANSACOES    PIC X(01) VALUE 'N'.
025400         88  FIM-TRANSACOES            VALUE 'S'.
025500
025600* CAMPO QTD USUARIOS.
025700     01  QTD-USUARIOS            PIC 9(05) COMP VALUE ZERO.
025800* CAMPO QTD LIVROS.
025900     01  QTD-LIVROS              PIC 9(05) COMP VALUE ZERO.
026000* CAMPO QTD EMPRESTIMOS.
026100     01  QTD-EMPRESTIMOS         PIC 9(05) COMP VALUE ZERO.
026200* CAMPO SEQ EMPRESTIMO.
026300     01  SEQ-EMPRESTIMO          PIC 9(05) COMP VALUE ZERO.
026400* CAMPO SEQ AUDITORIA.
026500     01  SEQ-AUDITORIA           PIC 9(06) COMP VALUE ZERO.
026600
026700* CAMPO TRANS LIDAS.
026800     01  TRANS-LIDAS             PIC 9(06) COMP VALUE ZERO.
026900* CAMPO TRANS ACEITAS.
027000     01  TRANS-ACEITAS           PIC 9(06) COMP VALUE ZERO.
027100* CAMPO TRANS REJEITADAS.
027200     01  TRANS-REJEITADAS        PIC 9(06) COMP VALUE ZERO.
027300
027400* CAMPO ACHOU USUARIO.
027500     01  ACHOU-USUARIO           PIC 9(01) COMP VALUE ZERO.
027600* CAMPO ACHOU LIVRO.
027700     01  ACHOU-LIVRO             PIC 9(01) COMP VALUE ZERO.
027800* CAMPO ACHOU EMPRESTIMO.
027900     01  ACHOU-EMPRESTIMO        PIC 9(01) COMP VALUE ZERO.
028000* CAMPO ERRO VALIDACAO.
028100     01  ERRO-VALIDACAO          PIC 9(01) COMP VALUE ZERO.
028200
028300* CAMPO DATA RELATORIO.
028400     01  DATA-RELATORIO          PIC 9(08) VALUE ZERO.
028500
028600* RESULTADO DA TRANSACAO CORRENTE - PREENCHIDO PELA ROTINA QUE
028700* PROCESSOU A TRANSACAO, LIDO POR 0595-GRAVA-AUDITORIA
028800     01  RESULTADO-TRN           PIC X(01) VALUE SPACES.
028900* CAMPO CHAVE TRN.
029000     01  CHAVE-TRN               PIC X(13) VALUE SPACES.
029100* CAMPO MENSAGEM TRN.
029200     01  MENSAGEM-TRN            PIC X(60) VALUE SPACES.
029300
029400* TABELA DE USUARIOS EM MEMORIA - CARREGADA DO ARQUIVO MESTRE
029500* NO INICIO DO LOTE, PESQUISADA POR SEARCH (NAO HA ARQUIVO
029600* INDEXADO DE USUARIOS NESTE SISTEMA)
029700     01  TABELA-USUARIOS.
029800* CAMPO TAB USU.
029900         05  TAB-USU OCCURS 500 TIMES
030000             INDEXED BY IDX-USU.
030100* CAMPO TU MATRICULA.
030200             10  TU-MATRICULA           PIC X(10).
030300* CAMPO TU NOME.
030400             10  TU-NOME                PIC X(40).
030500* CAMPO TU TIPO.
030600             10  TU-TIPO                PIC X(01).
030700* CAMPO TU SITUACAO.
030800             10  TU-SITUACAO            PIC X(01).
030900* CAMPO TU EMAIL.
031000             10  TU-EMAIL               PIC X(30).
031100* CAMPO TU FONE.
031200             10  TU-FONE                PIC X(15).
031300* CAMPO TU QTD EMPREST.
031400             10  TU-QTD-EMPREST         PIC 9(03).
031500
031600* TABELA DE LIVROS EM MEMORIA - CARREGADA DO ARQUIVO MESTRE NO
031700* INICIO DO LOTE, PESQUISADA POR SEARCH (NAO HA ARQUIVO INDEXADO
031800* DE LIVROS NESTE SISTEMA)
031900     01  TABELA-LIVROS.
032000* CAMPO TAB LIV.
032100         05  TAB-LIV OCCURS 500 TIMES
032200             INDEXED BY IDX-LIV.
032300* CAMPO TL ISBN.
032400             10  TL-ISBN                PIC X(13).
032500* CAMPO TL TITULO.
032600             10  TL-TITULO              PIC X(40).
032700* CAMPO TL AUTOR.
032800             10  TL-AUTOR               PIC X(30).
032900* CAMPO TL ESTOQUE.
033000             10  TL-ESTOQUE             PIC 9(03).
033100* CAMPO TL SITUACAO.
033200             10  TL-SITUACAO            PIC X(01).
033300* CAMPO TL EDITORA.
033400             10  TL-EDITORA             PIC X(25).
033500* CAMPO TL ANO PUB.
033600             10  TL-ANO-PUB             PIC 9(04).
033700
033800* RAZAO DE EMPRESTIMOS DO LOTE - SO EXISTE EM MEMORIA, NAO HA
033900* ARQUIVO DE EMPRESTIMOS NESTE SISTEMA (VIDE NORMA DA DIRETORIA)
034000     01  TABELA-EMPRESTIMOS.
034100* CAMPO TAB EMP.
034200         05  TAB-EMP OCCURS 2000 TIMES
034300             INDEXED BY IDX-EMP.
034400* CAMPO TE NUMERO.
034500             10  TE-NUMERO              PIC X(09).
034600* CAMPO TE MATRICULA.
034700             10  TE-MATRICULA           PIC X(10).
034800* CAMPO TE ISBN.
034900             10  TE-ISBN                PIC X(13).
035000* CAMPO TE DT EMPRESTIMO.
035100             10  TE-DT-EMPRESTIMO       PIC 9(08).
035200* CAMPO TE DT PREVISTA.
035300             10  TE-DT-PREVISTA         PIC 9(08).
035400* CAMPO TE DT DEVOLUCAO.
035500             10  TE-DT-DEVOLUCAO        PIC 9(08).
035600* CAMPO TE SITUACAO.
035700             10  TE-SITUACAO            PIC X(01).
035800         88  TE-ATIVO                   VALUE 'A'.
035900         88  TE-DEVOLVIDO               VALUE 'D'.
036000         88  TE-ATRASADO                VALUE 'L'.
036100             10  FILLER                 PIC X(03).
036200
036300* AREA DE TRABALHO DO CALCULO DE VENCIMENTO - SOMA DE DIAS
036400* CORRIDOS LEVANDO EM CONTA MES E ANO BISSEXTO (VIDE VRS 1.8)
036500     01  DATA-CALCULO-INI.
036600* CAMPO DC ANO.
036700         05  DC-ANO                 PIC 9(04).
036800* CAMPO DC MES.
036900         05  DC-MES                 PIC 9(02).
037000* CAMPO DC DIA.
037100         05  DC-DIA                 PIC 9(02).
037200* CAMPO DATA CALCULO N.
037300 01  DATA-CALCULO-N REDEFINES DATA-CALCULO-INI
037400         PIC 9(08).
037500
037600* CAMPO DIAS A SOMAR.
037700     01  DIAS-A-SOMAR            PIC 9(03) COMP VALUE ZERO.
037800* CAMPO DIAS NO MES.
037900     01  DIAS-NO-MES             PIC 9(02) COMP VALUE ZERO.
038000* CAMPO RESTO BISSEXTO.
038100     01  RESTO-BISSEXTO          PIC 9(03) COMP VALUE ZERO.
038200* CAMPO QUOC BISSEXTO.
038300     01  QUOC-BISSEXTO           PIC 9(06) COMP VALUE ZERO.
038400* CAMPO BISSEXTO.
038500     01  BISSEXTO                PIC X(01) VALUE 'N'.
038600         88  ANO-BISSEXTO               VALUE 'S'.
038700* CAMPO SEQ EMP ED.
038800     01  SEQ-EMP-ED              PIC 9(05) VALUE ZERO.
038900* CAMPO NUM EMPRESTIMO.
039000     01  NUM-EMPRESTIMO          PIC X(09) VALUE SPACES.
039100
039200* TABELA DE DIAS POR MES (ANO NAO BISSEXTO) - FEVEREIRO AJUSTADO
039300* EM TEMPO DE EXECUCAO QUANDO O ANO FOR BISSEXTO
039400 01  TABELA-DIAS-MES-INI.
039500     05  FILLER                  PIC 9(02) VALUE 31.
039600* CAMPO DIAS FEVEREIRO INI.
039700     05  DIAS-FEVEREIRO-INI      PIC 9(02) VALUE 28.
039800     05  FILLER                  PIC 9(02) VALUE 31.
039900     05  FILLER                  PIC 9(02) VALUE 30.
040000     05  FILLER                  PIC 9(02) VALUE 31.
040100     05  FILLER                  PIC 9(02) VALUE 30.
040200     05  FILLER                  PIC 9(02) VALUE 31.
040300     05  FILLER                  PIC 9(02) VALUE 31.
040400     05  FILLER                  PIC 9(02) VALUE 30.
040500     05  FILLER                  PIC 9(02) VALUE 31.
040600     05  FILLER                  PIC 9(02) VALUE 30.
040700     05  FILLER                  PIC 9(02) VALUE 31.
040800* CAMPO TABELA DIAS MES.
040900 01  TABELA-DIAS-MES REDEFINES TABELA-DIAS-MES-INI.
041000* CAMPO DIAS DO MES.
041100         05  DIAS-DO-MES PIC 9(02) OCCURS 12 TIMES
041200             INDEXED BY IDX-MES.
041300
041400* LINHA PADRAO PARA AS TRES LINHAS DE TOTAIS GRAVADAS NO DIARIO
041500* DE AUDITORIA NO FECHAMENTO DO LOTE (VIDE 0800-GRAVA-TOTAIS)
041600 01  LINHA-TOTAL.
041700* CAMPO LT ROTULO.
041800     05  LT-ROTULO                PIC X(40).
041900* CAMPO LT VALOR.
042000     05  LT-VALOR                 PIC ZZZZZ9.
042100     05  FILLER                   PIC X(14).
042200
042300* AREA DE TRABALHO DA SECAO 1000 (CADASTRO DE USUARIOS) -
042400* CANDIDATO, REGISTRO ATUAL E RETORNO DA VALIDACAO
042500 01  USU-CAND.
042600* CAMPO UC MATRICULA.
042700     05  UC-MATRICULA              PIC X(10).
042800* CAMPO UC NOME.
042900     05  UC-NOME                   PIC X(40).
043000* CAMPO UC TIPO.
043100     05  UC-TIPO                   PIC X(01).
043200* CAMPO UC EMAIL.
043300     05  UC-EMAIL                  PIC X(30).
043400* CAMPO UC FONE.
043500     05  UC-FONE                   PIC X(15).
043600* CAMPO USU ATUAL.
043700 01  USU-ATUAL.
043800* CAMPO UA SITUACAO.
043900     05  UA-SITUACAO               PIC X(01).
044000* CAMPO UA QTD EMPREST.
044100     05  UA-QTD-EMPREST            PIC 9(03).
044200* CAMPO USU JA EXISTE.
044300 01  USU-JA-EXISTE             PIC X(01).
044400     88  USUARIO-JA-EXISTE            VALUE 'S'.
044500* CAMPO USU RETORNO COD.
044600 01  USU-RETORNO-COD           PIC X(01).
044700* CAMPO USU RETORNO MSG.
044800 01  USU-RETORNO-MSG           PIC X(60).
044900* CAMPO USU SAIDA.
045000 01  USU-SAIDA.
045100* CAMPO US SITUACAO.
045200     05  US-SITUACAO               PIC X(01).
045300* CAMPO US QTD EMPREST.
045400     05  US-QTD-EMPREST            PIC 9(03).
045500
045600* AREA DE TRABALHO DA SECAO 2000 (CATALOGO DE LIVROS) -
045700* CANDIDATO, REGISTRO ATUAL E RETORNO DA VALIDACAO
045800 01  LIV-CAND.
045900* CAMPO LC ISBN.
046000     05  LC-ISBN                   PIC X(13).
046100* CAMPO LC TITULO.
046200     05  LC-TITULO                 PIC X(40).
046300* CAMPO LC AUTOR.
046400     05  LC-AUTOR                  PIC X(30).
046500* CAMPO LC ESTOQUE.
046600     05  LC-ESTOQUE                PIC 9(03).
046700* CAMPO LC EDITORA.
046800     05  LC-EDITORA                PIC X(25).
046900* CAMPO LC ANO PUB.
047000     05  LC-ANO-PUB                PIC 9(04).
047100* CAMPO LC NOVA SITUACAO.
047200     05  LC-NOVA-SITUACAO          PIC X(01).
047300* CAMPO LIV ATUAL.
047400 01  LIV-ATUAL.
047500* CAMPO LA SITUACAO.
047600     05  LA-SITUACAO               PIC X(01).
047700* CAMPO LA ESTOQUE.
047800     05  LA-ESTOQUE                PIC 9(03).
047900* CAMPO LA AUTOR.
048000     05  LA-AUTOR                  PIC X(30).
048100* CAMPO LIV JA EXISTE.
048200 01  LIV-JA-EXISTE             PIC X(01).
048300     88  LIVRO-JA-EXISTE              VALUE 'S'.
048400* CAMPO LIV RETORNO COD.
048500 01  LIV-RETORNO-COD           PIC X(01).
048600* CAMPO LIV RETORNO MSG.
048700 01  LIV-RETORNO-MSG           PIC X(60).
048800* CAMPO LIV SAIDA.
048900 01  LIV-SAIDA.
049000* CAMPO LS SITUACAO.
049100     05  LS-SITUACAO               PIC X(01).
049200* CAMPO LS ESTOQUE.
049300     05  LS-ESTOQUE                PIC 9(03).
049400
049500* TABELA DE RETORNO DA SECAO 3000 (RELATORIOS) - AS LINHAS JA
049600* PRONTAS DOS CINCO RELATORIOS, NA ORDEM EM QUE DEVEM SER
049700* GRAVADAS NO ARQ-RELATORIO (VIDE 0850-MONTA-RELATORIOS)
049800     01  QTD-LINHAS-REL           PIC 9(05) COMP VALUE ZERO.
049900* CAMPO TABELA LINHAS REL.
050000 01  TABELA-LINHAS-REL.
050100* CAMPO REL LINHA.
050200         05  REL-LINHA PIC X(132) OCCURS 300 TIMES
050300             INDEXED BY IDX-REL.
050400
050500* AREAS DE TRABALHO DA SECAO 1000 - VALIDACAO DE NOME (CALCULO DE
050600* TAMANHO SEM USO DE FUNCAO INTRINSECA - VARREDURA DE TRAS PARA
050700* FRENTE), TIPO E E-MAIL DO USUARIO (EX USUBIB-COB) - TAMANHO-NOME
050800* E CONTADOR SAO NIVEL 77, DECLARADOS NO TOPO DA WORKING-STORAGE
050900 01  NOME-VALIDO              PIC X(01) VALUE 'N'.
051000* CAMPO TIPO USU VALIDO.
051100 01  TIPO-USU-VALIDO          PIC X(01) VALUE 'N'.
051200
051300* CAMPO NOME COPIA.
051400 01  NOME-COPIA               PIC X(40) VALUE SPACES.
051500* CAMPO NOME TAB.
051600 01  NOME-TAB REDEFINES NOME-COPIA.
051700* CAMPO NOME CAR.
051800     05  NOME-CAR                 PIC X(01) OCCURS 40 TIMES
051900         INDEXED BY IDX-NOME-CAR.
052000
052100* CAMPO EMAIL COPIA.
052200 01  EMAIL-COPIA              PIC X(30) VALUE SPACES.
052300* CAMPO EMAIL TAB.
052400 01  EMAIL-TAB REDEFINES EMAIL-COPIA.
052500* CAMPO EMAIL CAR.
052600     05  EMAIL-CAR                PIC X(01) OCCURS 30 TIMES
052700         INDEXED BY IDX-EMAIL-CAR.
052800* CAMPO EMAIL VALIDO.
052900 01  EMAIL-VALIDO             PIC X(01) VALUE 'N'.
053000
053100* TABELA DOS TIPOS DE USUARIO VALIDOS, PARA FUGIR DE UM IF COM
053200* TRES
053300* CONDICOES EM LINHA, NO PADRAO JA USADO NOS CADASTROS DA
053400* FACULDADE
053500 01  TABELA-TIPOS-INI.
053600     05  FILLER                  PIC X(01) VALUE 'A'.
053700     05  FILLER                  PIC X(01) VALUE 'F'.
053800     05  FILLER                  PIC X(01) VALUE 'P'.
053900* CAMPO TABELA TIPOS.
054000 01  TABELA-TIPOS REDEFINES TABELA-TIPOS-INI.
054100* CAMPO TIPO VALIDO.
054200     05  TIPO-VALIDO              PIC X(01) OCCURS 3 TIMES
054300         INDEXED BY IDX-TIPO.
054400
054500 01  FILLER.
054600* CAMPO AREA NAO USADA USU.
054700     05  AREA-NAO-USADA-USU       PIC X(20) VALUE SPACES.
054800
054900* AREAS DE TRABALHO DA SECAO 2000 - VALIDACAO DE ISBN, ANO DE
055000* PUBLICACAO E SITUACAO DO LIVRO (EX CATBIB-COB)
055100 01  ANO-VALIDO               PIC X(01) VALUE 'N'.
055200* CAMPO ISBN VALIDO.
055300 01  ISBN-VALIDO              PIC X(01) VALUE 'N'.
055400* CAMPO SITUACAO LIVRO VALIDA.
055500 01  SITUACAO-LIVRO-VALIDA    PIC X(01) VALUE 'N'.
055600* CAMPO IDX ISBN.
055700 01  IDX-ISBN                 PIC 9(02) COMP VALUE ZERO.
055800
055900* AREA DE TRABALHO DA VALIDACAO DO ISBN (TODOS OS CARACTERES TEM
056000* QUE SER NUMERICOS, VARREDURA CARACTER A CARACTER DA FRENTE PARA
056100* TRAS, SEM USO DE FUNCAO INTRINSECA)
056200 01  ISBN-COPIA               PIC X(13) VALUE SPACES.
056300* CAMPO ISBN TAB.
056400 01  ISBN-TAB REDEFINES ISBN-COPIA.
056500* CAMPO ISBN CAR.
056600     05  ISBN-CAR                 PIC X(01) OCCURS 13 TIMES
056700         INDEXED BY IDX-ISBN-CAR.
056800
056900* AREA DE TRABALHO DA VALIDACAO DO ANO DE PUBLICACAO. O CAMPO E
057000* QUEBRADO EM SECULO/ANO PARA REJEITAR DATA ANTERIOR A 1900, NO
057100* MESMO PADRAO DE QUEBRA DE CAMPO USADO NAS DATAS DESTE PROGRAMA
057200 01  ANO-PUB-COPIA            PIC 9(04) VALUE ZERO.
057300* CAMPO ANO PUB TAB.
057400 01  ANO-PUB-TAB REDEFINES ANO-PUB-COPIA.
057500* CAMPO AP SECULO.
057600     05  AP-SECULO                PIC 9(02).
057700* CAMPO AP ANO.
057800     05  AP-ANO                   PIC 9(02).
057900
058000* TABELA DAS SITUACOES VALIDAS DE LIVRO, MESMO PADRAO DA TABELA DE
058100* TIPOS DE USUARIO. D=DISPONIVEL E=EMPRESTADO R=RESERVADO (VIDE
058200* VRS 2.4 - A TABELA TINHA 'I' ONDE DEVERIA TER 'R')
058300 01  TABELA-SITUACAO-INI.
058400     05  FILLER                  PIC X(01) VALUE 'D'.
058500     05  FILLER                  PIC X(01) VALUE 'E'.
058600     05  FILLER                  PIC X(01) VALUE 'R'.
058700* CAMPO TABELA SITUACAO.
058800 01  TABELA-SITUACAO REDEFINES TABELA-SITUACAO-INI.
058900* CAMPO SITUACAO VALIDA.
059000     05  SITUACAO-VALIDA          PIC X(01) OCCURS 3 TIMES
059100         INDEXED BY IDX-SIT.
059200
059300* AREA PARA A COMPARACAO SEM DISTINCAO DE MAIUSCULAS/MINUSCULAS DA
059400* CONSULTA POR AUTOR (2090), FEITA COM INSPECT CONVERTING
059500 01  AUTOR-PROCURADO         PIC X(30).
059600* CAMPO AUTOR DO LIVRO.
059700 01  AUTOR-DO-LIVRO          PIC X(30).
059800* CAMPO ALFA MINUSCULO.
059900 01  ALFA-MINUSCULO          PIC X(26) VALUE
060000     'abcdefghijklmnopqrstuvwxyz'.
060100* CAMPO ALFA MAIUSCULO.
060200 01  ALFA-MAIUSCULO          PIC X(26) VALUE
060300     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
060400
060500 01  FILLER.
060600* CAMPO AREA NAO USADA LIV.
060700     05  AREA-NAO-USADA-LIV       PIC X(20) VALUE SPACES.
060800
060900* AREAS DE TRABALHO DA SECAO 3000 - MONTAGEM DOS CINCO RELATORIOS
061000* DE FECHAMENTO DE LOTE (EX RELBIB-COB)
061100 01  LINHA-SAIDA              PIC X(132).
061200
061300* CAMPO IDX 1.
061400 01  IDX-1                    PIC 9(05) COMP VALUE ZERO.
061500* CAMPO IDX 2.
061600 01  IDX-2                    PIC 9(05) COMP VALUE ZERO.
061700* CAMPO RANK NUM.
061800 01  RANK-NUM                 PIC 9(02) COMP VALUE ZERO.
061900* CAMPO MELHOR IDX.
062000 01  MELHOR-IDX               PIC 9(05) COMP VALUE ZERO.
062100* CAMPO MELHOR CONT.
062200 01  MELHOR-CONT              PIC 9(05) COMP VALUE ZERO.
062300* CAMPO SEM MAIS.
062400 01  SEM-MAIS                 PIC X(01) VALUE 'N'.
062500     88  ACABOU-RANKING              VALUE 'S'.
062600
062700* TABELAS PARALELAS DE CONTAGEM PARA O RANKING DOS LIVROS MAIS
062800* EMPRESTADOS (RELATORIO 1) - UM CONTADOR E UM FLAG DE 'JA
062900* LISTADO' POR POSICAO DA TABELA-LIVROS
063000 01  CONT-LIVRO OCCURS 500 TIMES
063100         PIC 9(05) COMP VALUE ZERO.
063200* CAMPO USADO LIVRO.
063300 01  USADO-LIVRO OCCURS 500 TIMES
063400         PIC X(01) VALUE 'N'.
063500
063600* TABELAS PARALELAS DE CONTAGEM PARA O RANKING DOS USUARIOS MAIS
063700* ATIVOS (RELATORIO 2) - MESMA TECNICA, SOBRE A TABELA-USUARIOS
063800 01  CONT-USU OCCURS 500 TIMES
063900         PIC 9(05) COMP VALUE ZERO.
064000* CAMPO USADO USU.
064100 01  USADO-USU OCCURS 500 TIMES
064200         PIC X(01) VALUE 'N'.
064300
064400* AREA DE TRABALHO DO CALCULO DE DIAS RESTANTES (RELATORIO 3) -
064500* NUMERO DE ORDEM DO DIA NO CALENDARIO (1 = 01/01/0001), SEM USO
064600* DE COMPUTE, SEGUINDO A NORMA DA CASA DE SO USAR ADD/SUBTRACT/
064700* MULTIPLY/DIVIDE
064800 01  DATA-CALC-INI.
064900* CAMPO DC2 ANO.
065000     05  DC2-ANO                  PIC 9(04).
065100* CAMPO DC2 MES.
065200     05  DC2-MES                  PIC 9(02).
065300* CAMPO DC2 DIA.
065400     05  DC2-DIA                  PIC 9(02).
065500* CAMPO DATA CALC N.
065600 01  DATA-CALC-N REDEFINES DATA-CALC-INI
065700         PIC 9(08).
065800
065900* CAMPO AM1.
066000 01  AM1                      PIC 9(04) COMP VALUE ZERO.
066100* CAMPO DIV4.
066200 01  DIV4                     PIC 9(04) COMP VALUE ZERO.
066300* CAMPO DIV100.
066400 01  DIV100                   PIC 9(04) COMP VALUE ZERO.
066500* CAMPO DIV400.
066600 01  DIV400                   PIC 9(04) COMP VALUE ZERO.
066700* CAMPO RESTO DIV.
066800 01  RESTO-DIV                PIC 9(04) COMP VALUE ZERO.
066900* CAMPO DIAS ANTES ANO.
067000 01  DIAS-ANTES-ANO           PIC 9(07) COMP VALUE ZERO.
067100* CAMPO DIAS ANTES MES.
067200 01  DIAS-ANTES-MES           PIC 9(05) COMP VALUE ZERO.
067300* CAMPO NUM ORDEM EMP.
067400 01  NUM-ORDEM-EMP            PIC 9(07) COMP VALUE ZERO.
067500* CAMPO NUM ORDEM REL.
067600 01  NUM-ORDEM-REL            PIC 9(07) COMP VALUE ZERO.
067700* CAMPO DIAS RESTANTES.
067800 01  DIAS-RESTANTES           PIC S9(05) COMP VALUE ZERO.
067900* CAMPO DIAS RESTANTES ED.
068000 01  DIAS-RESTANTES-ED        PIC -(4)9.
068100* CAMPO DIAS REST SINAL.
068200 01  DIAS-REST-SINAL REDEFINES DIAS-RESTANTES-ED.
068300* CAMPO DR SINAL.
068400     05  DR-SINAL                 PIC X(01).
068500     05  FILLER                   PIC X(04).
068600* CAMPO ACHOU USUARIO R3.
068700 01  ACHOU-USUARIO-R3         PIC 9(01) COMP VALUE ZERO.
068800* CAMPO ACHOU LIVRO R3.
068900 01  ACHOU-LIVRO-R3           PIC 9(01) COMP VALUE ZERO.
069000
069100* TESTE DE ANO BISSEXTO PARA O CALCULO DE DIAS ANTES DO MES -
069200* MESMA REGRA (DIVISAO POR 400, 100 E 4) DE 0543-VERIFICA-BISSEXTO
069300 01  BISSEXTO-REL             PIC X(01) VALUE 'N'.
069400     88  ANO-BISSEXTO-REL            VALUE 'S'.
069500
069600* TABELA DE DIAS ACUMULADOS ANTES DE CADA MES (ANO NAO
069700* BISSEXTO) - ACESSO POR SUBSCRITO DIRETO (MES E 1-12)
069800 01  TABELA-DIAS-ACUM-INI.
069900     05  FILLER                  PIC 9(03) VALUE 000.
070000     05  FILLER                  PIC 9(03) VALUE 031.
070100     05  FILLER                  PIC 9(03) VALUE 059.
070200     05  FILLER                  PIC 9(03) VALUE 090.
070300     05  FILLER                  PIC 9(03) VALUE 120.
070400     05  FILLER                  PIC 9(03) VALUE 151.
070500     05  FILLER                  PIC 9(03) VALUE 181.
070600     05  FILLER                  PIC 9(03) VALUE 212.
070700     05  FILLER                  PIC 9(03) VALUE 243.
070800     05  FILLER                  PIC 9(03) VALUE 273.
070900     05  FILLER                  PIC 9(03) VALUE 304.
071000     05  FILLER                  PIC 9(03) VALUE 334.
071100* CAMPO TABELA DIAS ACUM.
071200 01  TABELA-DIAS-ACUM REDEFINES TABELA-DIAS-ACUM-INI.
071300* CAMPO DIAS ACUM MES.
071400     05  DIAS-ACUM-MES PIC 9(03) OCCURS 12 TIMES.
071500
071600* LINHA PADRAO PARA AS TRES LINHAS DE TOTAIS DOS RELATORIOS 4 E 5
071700 01  LINHA-TOTAL-REL.
071800* CAMPO LT2 ROTULO.
071900     05  LT2-ROTULO                PIC X(40).
072000* CAMPO LT2 VALOR.
072100     05  LT2-VALOR                 PIC ZZZZZ9.
072200     05  FILLER                    PIC X(86).
072300
072400* CABECALHO DO RELATORIO 1 - LIVROS MAIS EMPRESTADOS
072500 01  CAB1-R1.
072600     05  FILLER   PIC X(40) VALUE
072700         'RELATORIO 1 - LIVROS MAIS EMPRESTADOS'.
072800     05  FILLER   PIC X(92) VALUE SPACES.
072900* CAMPO CAB2 R1.
073000 01  CAB2-R1.
073100     05  FILLER   PIC X(04) VALUE 'RANK'.
073200     05  FILLER   PIC X(03) VALUE SPACES.
073300     05  FILLER   PIC X(13) VALUE 'ISBN'.
073400     05  FILLER   PIC X(03) VALUE SPACES.
073500     05  FILLER   PIC X(40) VALUE 'TITULO'.
073600     05  FILLER   PIC X(03) VALUE SPACES.
073700     05  FILLER   PIC X(30) VALUE 'AUTOR'.
073800     05  FILLER   PIC X(03) VALUE SPACES.
073900     05  FILLER   PIC X(05) VALUE 'QTDE'.
074000     05  FILLER   PIC X(28) VALUE SPACES.
074100
074200* LINHA DE DETALHE DO RELATORIO 1
074300 01  DET-R1.
074400     05  FILLER      PIC X(01) VALUE SPACES.
074500* CAMPO DR1 RANK.
074600     05  DR1-RANK      PIC Z9.
074700     05  FILLER      PIC X(03) VALUE SPACES.
074800* CAMPO DR1 ISBN.
074900     05  DR1-ISBN      PIC X(13).
075000     05  FILLER      PIC X(03) VALUE SPACES.
075100* CAMPO DR1 TITULO.
075200     05  DR1-TITULO    PIC X(40).
075300     05  FILLER      PIC X(03) VALUE SPACES.
075400* CAMPO DR1 AUTOR.
075500     05  DR1-AUTOR     PIC X(30).
075600     05  FILLER      PIC X(03) VALUE SPACES.
075700* CAMPO DR1 QTDE.
075800     05  DR1-QTDE      PIC ZZZZ9.
075900     05  FILLER      PIC X(29) VALUE SPACES.
076000
076100* CABECALHO DO RELATORIO 2 - USUARIOS MAIS ATIVOS
076200 01  CAB1-R2.
076300     05  FILLER   PIC X(40) VALUE
076400         'RELATORIO 2 - USUARIOS MAIS ATIVOS'.
076500     05  FILLER   PIC X(92) VALUE SPACES.
076600* CAMPO CAB2 R2.
076700 01  CAB2-R2.
076800     05  FILLER   PIC X(04) VALUE 'RANK'.
076900     05  FILLER   PIC X(03) VALUE SPACES.
077000     05  FILLER   PIC X(10) VALUE 'MATRICULA'.
077100     05  FILLER   PIC X(03) VALUE SPACES.
077200     05  FILLER   PIC X(40) VALUE 'NOME'.
077300     05  FILLER   PIC X(03) VALUE SPACES.
077400     05  FILLER   PIC X(11) VALUE 'TIPO'.
077500     05  FILLER   PIC X(03) VALUE SPACES.
077600     05  FILLER   PIC X(05) VALUE 'QTDE'.
077700     05  FILLER   PIC X(50) VALUE SPACES.
077800
077900* LINHA DE DETALHE DO RELATORIO 2
078000* DR2-TIPO EM 11 POSICOES - CABE 'FUNCIONARIO' POR EXTENSO
078100* (CHAMADO 1233/05 - ESTOURAVA 'FUNCIONARI', FALTAVA O 'O')
078200 01  DET-R2.
078300     05  FILLER      PIC X(01) VALUE SPACES.
078400* CAMPO DR2 RANK.
078500     05  DR2-RANK      PIC Z9.
078600     05  FILLER      PIC X(03) VALUE SPACES.
078700* CAMPO DR2 MATRIC.
078800     05  DR2-MATRIC    PIC X(10).
078900     05  FILLER      PIC X(03) VALUE SPACES.
079000* CAMPO DR2 NOME.
079100     05  DR2-NOME      PIC X(40).
079200     05  FILLER      PIC X(03) VALUE SPACES.
079300* CAMPO DR2 TIPO.
079400     05  DR2-TIPO      PIC X(11).
079500     05  FILLER      PIC X(03) VALUE SPACES.
079600* CAMPO DR2 QTDE.
079700     05  DR2-QTDE      PIC ZZZZ9.
079800     05  FILLER      PIC X(51) VALUE SPACES.
079900
080000* CABECALHO DO RELATORIO 3 - EMPRESTIMOS EM ABERTO
080100 01  CAB1-R3.
080200     05  FILLER   PIC X(40) VALUE
080300         'RELATORIO 3 - EMPRESTIMOS EM ABERTO'.
080400     05  FILLER   PIC X(92) VALUE SPACES.
080500* CAMPO CAB2 R3.
080600 01  CAB2-R3.
080700     05  FILLER   PIC X(09) VALUE 'EMPRESTI.'.
080800     05  FILLER   PIC X(03) VALUE SPACES.
080900     05  FILLER   PIC X(40) VALUE 'USUARIO'.
081000     05  FILLER   PIC X(03) VALUE SPACES.
081100     05  FILLER   PIC X(40) VALUE 'TITULO'.
081200     05  FILLER   PIC X(03) VALUE SPACES.
081300     05  FILLER   PIC X(08) VALUE 'EMPREST.'.
081400     05  FILLER   PIC X(03) VALUE SPACES.
081500     05  FILLER   PIC X(08) VALUE 'PREVISTA'.
081600     05  FILLER   PIC X(03) VALUE SPACES.
081700     05  FILLER   PIC X(05) VALUE 'DIAS'.
081800     05  FILLER   PIC X(07) VALUE SPACES.
081900
082000* LINHA DE DETALHE DO RELATORIO 3 - DATAS NO FORMATO AAAAMMDD
082100* (MESMA CONVENCAO DE TRN-DATA E DO ARQUIVO DE AUDITORIA), SEM
082200* EDICAO COM BARRAS - DIAS RESTANTES COM SINAL (ATRASO = NEGAT.)
082300 01  DET-R3.
082400     05  FILLER      PIC X(01) VALUE SPACES.
082500* CAMPO DR3 NUMERO.
082600     05  DR3-NUMERO    PIC X(09).
082700     05  FILLER      PIC X(03) VALUE SPACES.
082800* CAMPO DR3 NOME.
082900     05  DR3-NOME      PIC X(40).
083000     05  FILLER      PIC X(03) VALUE SPACES.
083100* CAMPO DR3 TITULO.
083200     05  DR3-TITULO    PIC X(40).
083300     05  FILLER      PIC X(03) VALUE SPACES.
083400* CAMPO DR3 DT EMP.
083500     05  DR3-DT-EMP    PIC 9(08).
083600     05  FILLER      PIC X(03) VALUE SPACES.
083700* CAMPO DR3 DT PREV.
083800     05  DR3-DT-PREV   PIC 9(08).
083900     05  FILLER      PIC X(03) VALUE SPACES.
084000* CAMPO DR3 DIAS.
084100     05  DR3-DIAS      PIC -(4)9.
084200     05  FILLER      PIC X(01) VALUE SPACES.
084300* CAMPO DR3 ATRASO.
084400     05  DR3-ATRASO     PIC X(05).
084500
084600* CABECALHO DOS RELATORIOS 4 E 5 (RESUMOS) - UM SO MODELO, O
084700* TITULO E MOVIDO NA HORA PELO PARAGRAFO QUE O USA
084800 01  CAB1-RESUMO.
084900* CAMPO CR TITULO.
085000     05  CR-TITULO                PIC X(40).
085100     05  FILLER                   PIC X(92) VALUE SPACES.
085200
085300 PROCEDURE DIVISION.
085400
085500* 0100-INICIO - ABRE OS ARQUIVOS, CARREGA AS TABELAS DE USUARIOS E
085600* LIVROS, PROCESSA O MOVIMENTO E FECHA O LOTE
085700 0100-INICIO.
085800* PERFORM 0150-ABRE-ARQUIVOS THRU 0150-FIM
085900     PERFORM 0150-ABRE-ARQUIVOS THRU 0150-FIM.
086000* PERFORM 0200-CARREGA-USUARIOS THRU 0200-FIM
086100     PERFORM 0200-CARREGA-USUARIOS THRU 0200-FIM.
086200* PERFORM 0300-CARREGA-LIVROS THRU 0300-FIM
086300     PERFORM 0300-CARREGA-LIVROS THRU 0300-FIM.
086400* PERFORM 0400-LE-TRANSACAO THRU 0400-FIM
086500     PERFORM 0400-LE-TRANSACAO THRU 0400-FIM.
086600* PERFORM 0500-PROCESSA-TRANSACAO THRU 0500-FIM
086700     PERFORM 0500-PROCESSA-TRANSACAO THRU 0500-FIM
086800         UNTIL FIM-TRANSACOES.
086900* PERFORM 0800-GRAVA-TOTAIS THRU 0800-FIM
087000     PERFORM 0800-GRAVA-TOTAIS THRU 0800-FIM.
087100* PERFORM 0850-MONTA-RELATORIOS THRU 0850-FIM
087200     PERFORM 0850-MONTA-RELATORIOS THRU 0850-FIM.
087300* PERFORM 0900-FECHA-ARQUIVOS THRU 0900-FIM
087400     PERFORM 0900-FECHA-ARQUIVOS THRU 0900-FIM.
087500* STOP RUN
087600     STOP RUN.
087700
087800* ROTINA ABRE ARQUIVOS.
087900* PARTE DA SECAO 0150 DO PROGRAMA EMPBIB-COB.
088000 0150-ABRE-ARQUIVOS.
088100* OPEN INPUT ARQ-USUARIOS
088200     OPEN INPUT ARQ-USUARIOS.
088300* OPEN INPUT ARQ-LIVROS
088400     OPEN INPUT ARQ-LIVROS.
088500* OPEN INPUT ARQ-TRANSACOES
088600     OPEN INPUT ARQ-TRANSACOES.
088700* OPEN OUTPUT ARQ-AUDITORIA
088800     OPEN OUTPUT ARQ-AUDITORIA.
088900* OPEN OUTPUT ARQ-RELATORIO
089000     OPEN OUTPUT ARQ-RELATORIO.
089100* PONTO DE SAIDA (EXIT) DA ROTINA 0150.
089200* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
089300 0150-FIM.
089400     EXIT.
089500
089600* 0200-CARREGA-USUARIOS - LE O MESTRE DE USUARIOS E MONTA A TABELA
089700* EM MEMORIA ATE O FIM DO ARQUIVO
089800 0200-CARREGA-USUARIOS.
089900* PERFORM 0210-LE-USUARIO THRU 0210-FIM
090000     PERFORM 0210-LE-USUARIO THRU 0210-FIM
090100         UNTIL FIM-USUARIOS.
090200* PONTO DE SAIDA (EXIT) DA ROTINA 0200.
090300* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
090400 0200-FIM.
090500     EXIT.
090600
090700* ROTINA LE USUARIO.
090800* PARTE DA SECAO 0210 DO PROGRAMA EMPBIB-COB.
090900 0210-LE-USUARIO.
091000* READ ARQ-USUARIOS
091100     READ ARQ-USUARIOS
091200         AT END
091300* MOVE 'S' TO CHAVE-FIM-USUARIOS
091400             MOVE 'S' TO CHAVE-FIM-USUARIOS
091500* GO TO 0210-FIM
091600             GO TO 0210-FIM.
091700* ADD 1 TO QTD-USUARIOS
091800     ADD 1 TO QTD-USUARIOS.
091900* SET IDX-USU TO QTD-USUARIOS
092000     SET IDX-USU TO QTD-USUARIOS.
092100* MOVE USU-MATRICULA    TO TU-MATRICULA (IDX-USU)
092200     MOVE USU-MATRICULA    TO TU-MATRICULA (IDX-USU).
092300* MOVE USU-NOME         TO TU-NOME (IDX-USU)
092400     MOVE USU-NOME         TO TU-NOME (IDX-USU).
092500* MOVE USU-TIPO         TO TU-TIPO (IDX-USU)
092600     MOVE USU-TIPO         TO TU-TIPO (IDX-USU).
092700* MOVE USU-SITUACAO     TO TU-SITUACAO (IDX-USU)
092800     MOVE USU-SITUACAO     TO TU-SITUACAO (IDX-USU).
092900* MOVE USU-EMAIL        TO TU-EMAIL (IDX-USU)
093000     MOVE USU-EMAIL        TO TU-EMAIL (IDX-USU).
093100* MOVE USU-FONE         TO TU-FONE (IDX-USU)
093200     MOVE USU-FONE         TO TU-FONE (IDX-USU).
093300* MOVE USU-QTD-EMPREST  TO TU-QTD-EMPREST (IDX-USU)
093400     MOVE USU-QTD-EMPREST  TO TU-QTD-EMPREST (IDX-USU).
093500* PONTO DE SAIDA (EXIT) DA ROTINA 0210.
093600* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
093700 0210-FIM.
093800     EXIT.
093900
094000* 0300-CARREGA-LIVROS - LE O MESTRE DE LIVROS E MONTA A TABELA EM
094100* MEMORIA ATE O FIM DO ARQUIVO
094200 0300-CARREGA-LIVROS.
094300* PERFORM 0310-LE-LIVRO THRU 0310-FIM
094400     PERFORM 0310-LE-LIVRO THRU 0310-FIM
094500         UNTIL FIM-LIVROS.
094600* PONTO DE SAIDA (EXIT) DA ROTINA 0300.
094700* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
094800 0300-FIM.
094900     EXIT.
095000
095100* ROTINA LE LIVRO.
095200* PARTE DA SECAO 0310 DO PROGRAMA EMPBIB-COB.
095300 0310-LE-LIVRO.
095400* READ ARQ-LIVROS
095500     READ ARQ-LIVROS
095600         AT END
095700* MOVE 'S' TO CHAVE-FIM-LIVROS
095800             MOVE 'S' TO CHAVE-FIM-LIVROS
095900* GO TO 0310-FIM
096000             GO TO 0310-FIM.
096100* ADD 1 TO QTD-LIVROS
096200     ADD 1 TO QTD-LIVROS.
096300* SET IDX-LIV TO QTD-LIVROS
096400     SET IDX-LIV TO QTD-LIVROS.
096500* MOVE LIV-ISBN         TO TL-ISBN (IDX-LIV)
096600     MOVE LIV-ISBN         TO TL-ISBN (IDX-LIV).
096700* MOVE LIV-TITULO       TO TL-TITULO (IDX-LIV)
096800     MOVE LIV-TITULO       TO TL-TITULO (IDX-LIV).
096900* MOVE LIV-AUTOR        TO TL-AUTOR (IDX-LIV)
097000     MOVE LIV-AUTOR        TO TL-AUTOR (IDX-LIV).
097100* MOVE LIV-ESTOQUE      TO TL-ESTOQUE (IDX-LIV)
097200     MOVE LIV-ESTOQUE      TO TL-ESTOQUE (IDX-LIV).
097300* MOVE LIV-SITUACAO     TO TL-SITUACAO (IDX-LIV)
097400     MOVE LIV-SITUACAO     TO TL-SITUACAO (IDX-LIV).
097500* MOVE LIV-EDITORA      TO TL-EDITORA (IDX-LIV)
097600     MOVE LIV-EDITORA      TO TL-EDITORA (IDX-LIV).
097700* MOVE LIV-ANO-PUB      TO TL-ANO-PUB (IDX-LIV)
097800     MOVE LIV-ANO-PUB      TO TL-ANO-PUB (IDX-LIV).
097900* PONTO DE SAIDA (EXIT) DA ROTINA 0310.
098000* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
098100 0310-FIM.
098200     EXIT.
098300
098400* ROTINA LE TRANSACAO.
098500* PARTE DA SECAO 0400 DO PROGRAMA EMPBIB-COB.
098600 0400-LE-TRANSACAO.
098700* READ ARQ-TRANSACOES
098800     READ ARQ-TRANSACOES
098900         AT END
099000* MOVE 'S' TO CHAVE-FIM-TRANSACOES
099100             MOVE 'S' TO CHAVE-FIM-TRANSACOES
099200* GO TO 0400-FIM
099300             GO TO 0400-FIM.
099400* ADD 1 TO TRANS-LIDAS
099500     ADD 1 TO TRANS-LIDAS.
099600* MOVE TRN-DATA TO DATA-RELATORIO
099700     MOVE TRN-DATA TO DATA-RELATORIO.
099800* PONTO DE SAIDA (EXIT) DA ROTINA 0400.
099900* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
100000 0400-FIM.
100100     EXIT.
100200
100300* 0500-PROCESSA-TRANSACAO - DESPACHA CADA TRANSACAO LIDA PARA A
100400* SUA
100500* ROTINA CONFORME TRN-CODIGO. NAO USA EVALUATE - CADEIA DE IF
100600* SEQUENCIAIS COM GO TO, NO ESTILO DO SISTEMA
100700 0500-PROCESSA-TRANSACAO.
100800* MOVE SPACES TO RESULTADO-TRN
100900     MOVE SPACES TO RESULTADO-TRN.
101000* MOVE SPACES TO CHAVE-TRN
101100     MOVE SPACES TO CHAVE-TRN.
101200* MOVE SPACES TO MENSAGEM-TRN
101300     MOVE SPACES TO MENSAGEM-TRN.
101400* IF TRN-CODIGO = 'NU'
101500     IF TRN-CODIGO = 'NU'
101600* PERFORM 0510-PROC-NOVO-USUARIO THRU 0510-FIM
101700         PERFORM 0510-PROC-NOVO-USUARIO THRU 0510-FIM
101800* GO TO 0590-PROXIMA
101900         GO TO 0590-PROXIMA.
102000* IF TRN-CODIGO = 'NB'
102100     IF TRN-CODIGO = 'NB'
102200* PERFORM 0520-PROC-NOVO-LIVRO THRU 0520-FIM
102300         PERFORM 0520-PROC-NOVO-LIVRO THRU 0520-FIM
102400* GO TO 0590-PROXIMA
102500         GO TO 0590-PROXIMA.
102600* IF TRN-CODIGO = 'LN'
102700     IF TRN-CODIGO = 'LN'
102800* PERFORM 0530-PROC-EMPRESTIMO THRU 0530-FIM
102900         PERFORM 0530-PROC-EMPRESTIMO THRU 0530-FIM
103000* GO TO 0590-PROXIMA
103100         GO TO 0590-PROXIMA.
103200* IF TRN-CODIGO = 'RT'
103300     IF TRN-CODIGO = 'RT'
103400* PERFORM 0550-PROC-DEVOLUCAO THRU 0550-FIM
103500         PERFORM 0550-PROC-DEVOLUCAO THRU 0550-FIM
103600* GO TO 0590-PROXIMA
103700         GO TO 0590-PROXIMA.
103800* IF TRN-CODIGO = 'BL'
103900     IF TRN-CODIGO = 'BL'
104000* PERFORM 0560-PROC-BLOQUEIO THRU 0560-FIM
104100         PERFORM 0560-PROC-BLOQUEIO THRU 0560-FIM
104200* GO TO 0590-PROXIMA
104300         GO TO 0590-PROXIMA.
104400* IF TRN-CODIGO = 'UB'
104500     IF TRN-CODIGO = 'UB'
104600* PERFORM 0570-PROC-DESBLOQUEIO THRU 0570-FIM
104700         PERFORM 0570-PROC-DESBLOQUEIO THRU 0570-FIM
104800* GO TO 0590-PROXIMA
104900         GO TO 0590-PROXIMA.
105000* MOVE 'R' TO RESULTADO-TRN
105100     MOVE 'R' TO RESULTADO-TRN.
105200* MOVE TRN-MATRICULA TO CHAVE-TRN
105300     MOVE TRN-MATRICULA TO CHAVE-TRN.
105400* MOVE 'Codigo de transacao invalido.' TO MENSAGEM-TRN
105500     MOVE 'Codigo de transacao invalido.' TO MENSAGEM-TRN.
105600* ROTINA PROXIMA.
105700* PARTE DA SECAO 0590 DO PROGRAMA EMPBIB-COB.
105800 0590-PROXIMA.
105900* PERFORM 0595-GRAVA-AUDITORIA THRU 0595-FIM
106000     PERFORM 0595-GRAVA-AUDITORIA THRU 0595-FIM.
106100* PERFORM 0400-LE-TRANSACAO THRU 0400-FIM
106200     PERFORM 0400-LE-TRANSACAO THRU 0400-FIM.
106300* PONTO DE SAIDA (EXIT) DA ROTINA 0500.
106400* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
106500 0500-FIM.
106600     EXIT.
106700
106800* 0510-PROC-NOVO-USUARIO - TRANSACAO NU. BUSCA SE JA EXISTE E
106900* EXECUTA A SECAO 1000 PARA VALIDAR E INCLUIR NA TABELA
107000 0510-PROC-NOVO-USUARIO.
107100* MOVE TRN-MATRICULA TO CHAVE-TRN
107200     MOVE TRN-MATRICULA TO CHAVE-TRN.
107300* MOVE TRN-MATRICULA TO UC-MATRICULA
107400     MOVE TRN-MATRICULA TO UC-MATRICULA.
107500* MOVE TRN-NOME      TO UC-NOME
107600     MOVE TRN-NOME      TO UC-NOME.
107700* MOVE TRN-TIPO      TO UC-TIPO
107800     MOVE TRN-TIPO      TO UC-TIPO.
107900* MOVE TRN-AUX       TO UC-EMAIL
108000     MOVE TRN-AUX       TO UC-EMAIL.
108100* MOVE SPACES        TO UC-FONE
108200     MOVE SPACES        TO UC-FONE.
108300* PERFORM 0511-BUSCA-USUARIO THRU 0511-FIM
108400     PERFORM 0511-BUSCA-USUARIO THRU 0511-FIM.
108500* MOVE 'N' TO USU-JA-EXISTE
108600     MOVE 'N' TO USU-JA-EXISTE.
108700* IF ACHOU-USUARIO = 1
108800     IF ACHOU-USUARIO = 1
108900* MOVE 'S' TO USU-JA-EXISTE
109000         MOVE 'S' TO USU-JA-EXISTE.
109100* PERFORM 1000-INCLUI-USUARIO THRU 1000-FIM
109200     PERFORM 1000-INCLUI-USUARIO THRU 1000-FIM.
109300* MOVE USU-RETORNO-COD TO RESULTADO-TRN
109400     MOVE USU-RETORNO-COD TO RESULTADO-TRN.
109500* MOVE USU-RETORNO-MSG TO MENSAGEM-TRN
109600     MOVE USU-RETORNO-MSG TO MENSAGEM-TRN.
109700* IF USU-RETORNO-COD NOT = 'A'
109800     IF USU-RETORNO-COD NOT = 'A'
109900* GO TO 0510-FIM
110000         GO TO 0510-FIM.
110100* ADD 1 TO QTD-USUARIOS
110200     ADD 1 TO QTD-USUARIOS.
110300* SET IDX-USU TO QTD-USUARIOS
110400     SET IDX-USU TO QTD-USUARIOS.
110500* MOVE TRN-MATRICULA   TO TU-MATRICULA (IDX-USU)
110600     MOVE TRN-MATRICULA   TO TU-MATRICULA (IDX-USU).
110700* MOVE TRN-NOME        TO TU-NOME (IDX-USU)
110800     MOVE TRN-NOME        TO TU-NOME (IDX-USU).
110900* MOVE TRN-TIPO        TO TU-TIPO (IDX-USU)
111000     MOVE TRN-TIPO        TO TU-TIPO (IDX-USU).
111100* MOVE US-SITUACAO     TO TU-SITUACAO (IDX-USU)
111200     MOVE US-SITUACAO     TO TU-SITUACAO (IDX-USU).
111300* MOVE TRN-AUX         TO TU-EMAIL (IDX-USU)
111400     MOVE TRN-AUX         TO TU-EMAIL (IDX-USU).
111500* MOVE SPACES          TO TU-FONE (IDX-USU)
111600     MOVE SPACES          TO TU-FONE (IDX-USU).
111700* MOVE US-QTD-EMPREST  TO TU-QTD-EMPREST (IDX-USU)
111800     MOVE US-QTD-EMPREST  TO TU-QTD-EMPREST (IDX-USU).
111900* PONTO DE SAIDA (EXIT) DA ROTINA 0510.
112000* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
112100 0510-FIM.
112200     EXIT.
112300
112400* 0511-BUSCA-USUARIO - PROCURA TRN-MATRICULA NA TABELA DE USUARIOS
112500* EM MEMORIA. A CLAUSULA WHEN DE LIMITE VEM ANTES DA DE CHAVE PARA
112600* NUNCA COMPARAR ALEM DA QUANTIDADE CARREGADA (QTD-USUARIOS)
112700 0511-BUSCA-USUARIO.
112800* MOVE 0 TO ACHOU-USUARIO
112900     MOVE 0 TO ACHOU-USUARIO.
113000* IF QTD-USUARIOS = 0
113100     IF QTD-USUARIOS = 0
113200* GO TO 0511-FIM
113300         GO TO 0511-FIM.
113400* SET IDX-USU TO 1
113500     SET IDX-USU TO 1.
113600* SEARCH TAB-USU
113700     SEARCH TAB-USU
113800         AT END
113900* GO TO 0511-FIM
114000             GO TO 0511-FIM
114100         WHEN IDX-USU > QTD-USUARIOS
114200* GO TO 0511-FIM
114300             GO TO 0511-FIM
114400         WHEN TU-MATRICULA (IDX-USU) = UC-MATRICULA
114500* MOVE 1 TO ACHOU-USUARIO
114600             MOVE 1 TO ACHOU-USUARIO.
114700* PONTO DE SAIDA (EXIT) DA ROTINA 0511.
114800* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
114900 0511-FIM.
115000     EXIT.
115100
115200* 0520-PROC-NOVO-LIVRO - TRANSACAO NB. BUSCA SE JA EXISTE E
115300* EXECUTA A SECAO 2000 PARA VALIDAR E INCLUIR NA TABELA
115400 0520-PROC-NOVO-LIVRO.
115500* MOVE TRN-ISBN    TO CHAVE-TRN
115600     MOVE TRN-ISBN    TO CHAVE-TRN.
115700* MOVE TRN-ISBN    TO LC-ISBN
115800     MOVE TRN-ISBN    TO LC-ISBN.
115900* MOVE TRN-NOME    TO LC-TITULO
116000     MOVE TRN-NOME    TO LC-TITULO.
116100* MOVE TRN-AUX     TO LC-AUTOR
116200     MOVE TRN-AUX     TO LC-AUTOR.
116300* MOVE TRN-QTDE    TO LC-ESTOQUE
116400     MOVE TRN-QTDE    TO LC-ESTOQUE.
116500* MOVE SPACES      TO LC-EDITORA
116600     MOVE SPACES      TO LC-EDITORA.
116700* MOVE 0           TO LC-ANO-PUB
116800     MOVE 0           TO LC-ANO-PUB.
116900* MOVE SPACES      TO LC-NOVA-SITUACAO
117000     MOVE SPACES      TO LC-NOVA-SITUACAO.
117100* PERFORM 0521-BUSCA-LIVRO THRU 0521-FIM
117200     PERFORM 0521-BUSCA-LIVRO THRU 0521-FIM.
117300* MOVE 'N' TO LIV-JA-EXISTE
117400     MOVE 'N' TO LIV-JA-EXISTE.
117500* IF ACHOU-LIVRO = 1
117600     IF ACHOU-LIVRO = 1
117700* MOVE 'S' TO LIV-JA-EXISTE
117800         MOVE 'S' TO LIV-JA-EXISTE.
117900* PERFORM 2000-INCLUI-LIVRO THRU 2000-FIM
118000     PERFORM 2000-INCLUI-LIVRO THRU 2000-FIM.
118100* MOVE LIV-RETORNO-COD TO RESULTADO-TRN
118200     MOVE LIV-RETORNO-COD TO RESULTADO-TRN.
118300* MOVE LIV-RETORNO-MSG TO MENSAGEM-TRN
118400     MOVE LIV-RETORNO-MSG TO MENSAGEM-TRN.
118500* IF LIV-RETORNO-COD NOT = 'A'
118600     IF LIV-RETORNO-COD NOT = 'A'
118700* GO TO 0520-FIM
118800         GO TO 0520-FIM.
118900* ADD 1 TO QTD-LIVROS
119000     ADD 1 TO QTD-LIVROS.
119100* SET IDX-LIV TO QTD-LIVROS
119200     SET IDX-LIV TO QTD-LIVROS.
119300* MOVE TRN-ISBN        TO TL-ISBN (IDX-LIV)
119400     MOVE TRN-ISBN        TO TL-ISBN (IDX-LIV).
119500* MOVE TRN-NOME        TO TL-TITULO (IDX-LIV)
119600     MOVE TRN-NOME        TO TL-TITULO (IDX-LIV).
119700* MOVE TRN-AUX         TO TL-AUTOR (IDX-LIV)
119800     MOVE TRN-AUX         TO TL-AUTOR (IDX-LIV).
119900* MOVE TRN-QTDE        TO TL-ESTOQUE (IDX-LIV)
120000     MOVE TRN-QTDE        TO TL-ESTOQUE (IDX-LIV).
120100* MOVE LS-SITUACAO     TO TL-SITUACAO (IDX-LIV)
120200     MOVE LS-SITUACAO     TO TL-SITUACAO (IDX-LIV).
120300* MOVE SPACES          TO TL-EDITORA (IDX-LIV)
120400     MOVE SPACES          TO TL-EDITORA (IDX-LIV).
120500* MOVE 0               TO TL-ANO-PUB (IDX-LIV)
120600     MOVE 0               TO TL-ANO-PUB (IDX-LIV).
120700* PONTO DE SAIDA (EXIT) DA ROTINA 0520.
120800* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
120900 0520-FIM.
121000     EXIT.
121100
121200* 0521-BUSCA-LIVRO - PROCURA TRN-ISBN NA TABELA DE LIVROS EM
121300* MEMORIA. MESMA TECNICA DE LIMITE DE 0511-BUSCA-USUARIO
121400 0521-BUSCA-LIVRO.
121500* MOVE 0 TO ACHOU-LIVRO
121600     MOVE 0 TO ACHOU-LIVRO.
121700* IF QTD-LIVROS = 0
121800     IF QTD-LIVROS = 0
121900* GO TO 0521-FIM
122000         GO TO 0521-FIM.
122100* SET IDX-LIV TO 1
122200     SET IDX-LIV TO 1.
122300* SEARCH TAB-LIV
122400     SEARCH TAB-LIV
122500         AT END
122600* GO TO 0521-FIM
122700             GO TO 0521-FIM
122800         WHEN IDX-LIV > QTD-LIVROS
122900* GO TO 0521-FIM
123000             GO TO 0521-FIM
123100         WHEN TL-ISBN (IDX-LIV) = LC-ISBN
123200* MOVE 1 TO ACHOU-LIVRO
123300             MOVE 1 TO ACHOU-LIVRO.
123400* PONTO DE SAIDA (EXIT) DA ROTINA 0521.
123500* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
123600 0521-FIM.
123700     EXIT.
123800
123900* 0530-PROC-EMPRESTIMO - TRANSACAO LN. CADEIA DE ELEGIBILIDADE DE
124000* EMPRESTIMO NA ORDEM DA NORMA DA BIBLIOTECA CENTRAL (VRS 1.2) -
124100* CADA CHECAGEM REJEITA POR GO TO COM O TEXTO EXATO DA NORMA
124200 0530-PROC-EMPRESTIMO.
124300* MOVE TRN-MATRICULA TO CHAVE-TRN
124400     MOVE TRN-MATRICULA TO CHAVE-TRN.
124500* MOVE TRN-MATRICULA TO UC-MATRICULA
124600     MOVE TRN-MATRICULA TO UC-MATRICULA.
124700* PERFORM 0511-BUSCA-USUARIO THRU 0511-FIM
124800     PERFORM 0511-BUSCA-USUARIO THRU 0511-FIM.
124900* IF ACHOU-USUARIO = 0
125000     IF ACHOU-USUARIO = 0
125100* MOVE 'R' TO RESULTADO-TRN
125200         MOVE 'R' TO RESULTADO-TRN
125300* MOVE 'Usuario nao encontrado.' TO MENSAGEM-TRN
125400         MOVE 'Usuario nao encontrado.' TO MENSAGEM-TRN
125500* GO TO 0530-FIM
125600         GO TO 0530-FIM.
125700* IF TU-SITUACAO (IDX-USU) = 'B'
125800     IF TU-SITUACAO (IDX-USU) = 'B'
125900* MOVE 'R' TO RESULTADO-TRN
126000         MOVE 'R' TO RESULTADO-TRN
126100* MOVE 'Usuario Bloqueado. Emprestimo Negado.'
126200         MOVE 'Usuario Bloqueado. Emprestimo Negado.'
126300             TO MENSAGEM-TRN
126400* GO TO 0530-FIM
126500         GO TO 0530-FIM.
126600* MOVE TRN-ISBN TO CHAVE-TRN
126700     MOVE TRN-ISBN TO CHAVE-TRN.
126800* MOVE TRN-ISBN TO LC-ISBN
126900     MOVE TRN-ISBN TO LC-ISBN.
127000* PERFORM 0521-BUSCA-LIVRO THRU 0521-FIM
127100     PERFORM 0521-BUSCA-LIVRO THRU 0521-FIM.
127200* IF ACHOU-LIVRO = 0
127300     IF ACHOU-LIVRO = 0
127400* MOVE 'R' TO RESULTADO-TRN
127500         MOVE 'R' TO RESULTADO-TRN
127600* MOVE 'Livro nao encontrado.' TO MENSAGEM-TRN
127700         MOVE 'Livro nao encontrado.' TO MENSAGEM-TRN
127800* GO TO 0530-FIM
127900         GO TO 0530-FIM.
128000* IF TL-ESTOQUE (IDX-LIV) = 0
128100     IF TL-ESTOQUE (IDX-LIV) = 0
128200* MOVE 'R' TO RESULTADO-TRN
128300         MOVE 'R' TO RESULTADO-TRN
128400* MOVE 'Livro Indisponivel. Estoque Zero.'
128500         MOVE 'Livro Indisponivel. Estoque Zero.'
128600             TO MENSAGEM-TRN
128700* GO TO 0530-FIM
128800         GO TO 0530-FIM.
128900* PERFORM 0531-VERIFICA-EMPRESTIMO-ATIVO THRU 0531-FIM
129000     PERFORM 0531-VERIFICA-EMPRESTIMO-ATIVO THRU 0531-FIM.
129100* IF ACHOU-EMPRESTIMO = 1
129200     IF ACHOU-EMPRESTIMO = 1
129300* MOVE 'R' TO RESULTADO-TRN
129400         MOVE 'R' TO RESULTADO-TRN
129500* MOVE 'Livro ja emprestado ao usuario.'
129600         MOVE 'Livro ja emprestado ao usuario.'
129700             TO MENSAGEM-TRN
129800* GO TO 0530-FIM
129900         GO TO 0530-FIM.
130000* PERFORM 0532-MONTA-NUM-EMPRESTIMO THRU 0532-FIM
130100     PERFORM 0532-MONTA-NUM-EMPRESTIMO THRU 0532-FIM.
130200* MOVE TRN-DIAS TO DIAS-A-SOMAR
130300     MOVE TRN-DIAS TO DIAS-A-SOMAR.
130400* IF DIAS-A-SOMAR = 0
130500     IF DIAS-A-SOMAR = 0
130600* MOVE 7 TO DIAS-A-SOMAR
130700         MOVE 7 TO DIAS-A-SOMAR.
130800* MOVE TRN-DATA TO DATA-CALCULO-N
130900     MOVE TRN-DATA TO DATA-CALCULO-N.
131000* PERFORM 0540-CALCULA-VENCIMENTO THRU 0540-FIM
131100     PERFORM 0540-CALCULA-VENCIMENTO THRU 0540-FIM.
131200* ADD 1 TO QTD-EMPRESTIMOS
131300     ADD 1 TO QTD-EMPRESTIMOS.
131400* SET IDX-EMP TO QTD-EMPRESTIMOS
131500     SET IDX-EMP TO QTD-EMPRESTIMOS.
131600* MOVE NUM-EMPRESTIMO    TO TE-NUMERO (IDX-EMP)
131700     MOVE NUM-EMPRESTIMO    TO TE-NUMERO (IDX-EMP).
131800* MOVE TRN-MATRICULA     TO TE-MATRICULA (IDX-EMP)
131900     MOVE TRN-MATRICULA     TO TE-MATRICULA (IDX-EMP).
132000* MOVE TRN-ISBN          TO TE-ISBN (IDX-EMP)
132100     MOVE TRN-ISBN          TO TE-ISBN (IDX-EMP).
132200* MOVE TRN-DATA          TO TE-DT-EMPRESTIMO (IDX-EMP)
132300     MOVE TRN-DATA          TO TE-DT-EMPRESTIMO (IDX-EMP).
132400* MOVE DATA-CALCULO-N    TO TE-DT-PREVISTA (IDX-EMP)
132500     MOVE DATA-CALCULO-N    TO TE-DT-PREVISTA (IDX-EMP).
132600* MOVE ZERO              TO TE-DT-DEVOLUCAO (IDX-EMP)
132700     MOVE ZERO              TO TE-DT-DEVOLUCAO (IDX-EMP).
132800* MOVE 'A'               TO TE-SITUACAO (IDX-EMP)
132900     MOVE 'A'               TO TE-SITUACAO (IDX-EMP).
133000* SUBTRACT 1 FROM TL-ESTOQUE (IDX-LIV)
133100     SUBTRACT 1 FROM TL-ESTOQUE (IDX-LIV).
133200* ADD 1 TO TU-QTD-EMPREST (IDX-USU)
133300     ADD 1 TO TU-QTD-EMPREST (IDX-USU).
133400* MOVE NUM-EMPRESTIMO TO CHAVE-TRN
133500     MOVE NUM-EMPRESTIMO TO CHAVE-TRN.
133600* MOVE 'A' TO RESULTADO-TRN
133700     MOVE 'A' TO RESULTADO-TRN.
133800* MOVE 'Emprestimo registrado.' TO MENSAGEM-TRN
133900     MOVE 'Emprestimo registrado.' TO MENSAGEM-TRN.
134000* PONTO DE SAIDA (EXIT) DA ROTINA 0530.
134100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
134200 0530-FIM.
134300     EXIT.
134400
134500* 0531-VERIFICA-EMPRESTIMO-ATIVO - A MESMA MATRICULA NAO PODE TER
134600* DOIS EMPRESTIMOS ATIVOS DO MESMO ISBN AO MESMO TEMPO
134700* (EMPRESTIMOS
134800* JA DEVOLVIDOS NAO IMPEDEM UM NOVO EMPRESTIMO)
134900 0531-VERIFICA-EMPRESTIMO-ATIVO.
135000* MOVE 0 TO ACHOU-EMPRESTIMO
135100     MOVE 0 TO ACHOU-EMPRESTIMO.
135200* IF QTD-EMPRESTIMOS = 0
135300     IF QTD-EMPRESTIMOS = 0
135400* GO TO 0531-FIM
135500         GO TO 0531-FIM.
135600* SET IDX-EMP TO 1
135700     SET IDX-EMP TO 1.
135800* ROTINA LOOP.
135900* PARTE DA SECAO 0531 DO PROGRAMA EMPBIB-COB.
136000 0531-LOOP.
136100* IF IDX-EMP > QTD-EMPRESTIMOS
136200     IF IDX-EMP > QTD-EMPRESTIMOS
136300* GO TO 0531-FIM
136400         GO TO 0531-FIM.
136500* IF TE-MATRICULA (IDX-EMP) = TRN-MATRICULA AND
136600     IF TE-MATRICULA (IDX-EMP) = TRN-MATRICULA AND
136700         TE-ISBN (IDX-EMP) = TRN-ISBN AND
136800         TE-SITUACAO (IDX-EMP) = 'A'
136900* MOVE 1 TO ACHOU-EMPRESTIMO
137000             MOVE 1 TO ACHOU-EMPRESTIMO
137100* GO TO 0531-FIM
137200             GO TO 0531-FIM.
137300* SET IDX-EMP UP BY 1
137400     SET IDX-EMP UP BY 1.
137500* GO TO 0531-LOOP
137600     GO TO 0531-LOOP.
137700* PONTO DE SAIDA (EXIT) DA ROTINA 0531.
137800* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
137900 0531-FIM.
138000     EXIT.
138100
138200* 0532-MONTA-NUM-EMPRESTIMO - LOAN-ID = 'EMP-' + SEQUENCIA DE 5
138300* DIGITOS COM ZEROS A ESQUERDA, UNICA POR EXECUCAO DO LOTE
138400 0532-MONTA-NUM-EMPRESTIMO.
138500* ADD 1 TO SEQ-EMPRESTIMO
138600     ADD 1 TO SEQ-EMPRESTIMO.
138700* MOVE SEQ-EMPRESTIMO TO SEQ-EMP-ED
138800     MOVE SEQ-EMPRESTIMO TO SEQ-EMP-ED.
138900* MOVE SPACES TO NUM-EMPRESTIMO
139000     MOVE SPACES TO NUM-EMPRESTIMO.
139100* MOVE 'EMP-' TO NUM-EMPRESTIMO (1:4)
139200     MOVE 'EMP-' TO NUM-EMPRESTIMO (1:4).
139300* MOVE SEQ-EMP-ED TO NUM-EMPRESTIMO (5:5)
139400     MOVE SEQ-EMP-ED TO NUM-EMPRESTIMO (5:5).
139500* PONTO DE SAIDA (EXIT) DA ROTINA 0532.
139600* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
139700 0532-FIM.
139800     EXIT.
139900
140000* 0540-CALCULA-VENCIMENTO - SOMA DIAS-A-SOMAR DIAS CORRIDOS A
140100* DATA-CALCULO-N, UM DIA DE CADA VEZ, COM VIRADA DE MES E DE
140200* ANO (VIDE 1.4) E CONTROLE DE ANO BISSEXTO (VIDE 1.8)
140300 0540-CALCULA-VENCIMENTO.
140400* PERFORM 0543-VERIFICA-BISSEXTO THRU 0543-FIM
140500     PERFORM 0543-VERIFICA-BISSEXTO THRU 0543-FIM.
140600* PERFORM 0541-SOMA-DIA THRU 0541-FIM
140700     PERFORM 0541-SOMA-DIA THRU 0541-FIM
140800         DIAS-A-SOMAR TIMES.
140900* PONTO DE SAIDA (EXIT) DA ROTINA 0540.
141000* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
141100 0540-FIM.
141200     EXIT.
141300
141400* ROTINA SOMA DIA.
141500* PARTE DA SECAO 0541 DO PROGRAMA EMPBIB-COB.
141600 0541-SOMA-DIA.
141700* ADD 1 TO DC-DIA
141800     ADD 1 TO DC-DIA.
141900* SET IDX-MES TO DC-MES
142000     SET IDX-MES TO DC-MES.
142100* MOVE DIAS-DO-MES (IDX-MES) TO DIAS-NO-MES
142200     MOVE DIAS-DO-MES (IDX-MES) TO DIAS-NO-MES.
142300* IF DC-DIA > DIAS-NO-MES
142400     IF DC-DIA > DIAS-NO-MES
142500* PERFORM 0542-AJUSTA-MES THRU 0542-FIM
142600         PERFORM 0542-AJUSTA-MES THRU 0542-FIM.
142700* PONTO DE SAIDA (EXIT) DA ROTINA 0541.
142800* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
142900 0541-FIM.
143000     EXIT.
143100
143200* ROTINA AJUSTA MES.
143300* PARTE DA SECAO 0542 DO PROGRAMA EMPBIB-COB.
143400 0542-AJUSTA-MES.
143500* MOVE 1 TO DC-DIA
143600     MOVE 1 TO DC-DIA.
143700* ADD 1 TO DC-MES
143800     ADD 1 TO DC-MES.
143900* IF DC-MES > 12
144000     IF DC-MES > 12
144100* MOVE 1 TO DC-MES
144200         MOVE 1 TO DC-MES
144300* ADD 1 TO DC-ANO
144400         ADD 1 TO DC-ANO
144500* PERFORM 0543-VERIFICA-BISSEXTO THRU 0543-FIM
144600         PERFORM 0543-VERIFICA-BISSEXTO THRU 0543-FIM.
144700* PONTO DE SAIDA (EXIT) DA ROTINA 0542.
144800* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
144900 0542-FIM.
145000     EXIT.
145100
145200* 0543-VERIFICA-BISSEXTO - REGRA DO SECULO (VRS 1.9): DIVISIVEL
145300* POR
145400* 400 E BISSEXTO; SENAO DIVISIVEL POR 100 NAO E BISSEXTO; SENAO
145500* DIVISIVEL POR 4 E BISSEXTO. AJUSTA FEVEREIRO NA TABELA DE DIAS
145600 0543-VERIFICA-BISSEXTO.
145700* MOVE 'N' TO BISSEXTO
145800     MOVE 'N' TO BISSEXTO.
145900     DIVIDE DC-ANO BY 400 GIVING QUOC-BISSEXTO
146000         REMAINDER RESTO-BISSEXTO.
146100* IF RESTO-BISSEXTO = 0
146200     IF RESTO-BISSEXTO = 0
146300* MOVE 'S' TO BISSEXTO
146400         MOVE 'S' TO BISSEXTO
146500* GO TO 0543-AJUSTA-FEV
146600         GO TO 0543-AJUSTA-FEV.
146700     DIVIDE DC-ANO BY 100 GIVING QUOC-BISSEXTO
146800         REMAINDER RESTO-BISSEXTO.
146900* IF RESTO-BISSEXTO = 0
147000     IF RESTO-BISSEXTO = 0
147100* GO TO 0543-AJUSTA-FEV
147200         GO TO 0543-AJUSTA-FEV.
147300     DIVIDE DC-ANO BY 4 GIVING QUOC-BISSEXTO
147400         REMAINDER RESTO-BISSEXTO.
147500* IF RESTO-BISSEXTO = 0
147600     IF RESTO-BISSEXTO = 0
147700* MOVE 'S' TO BISSEXTO
147800         MOVE 'S' TO BISSEXTO.
147900* ROTINA AJUSTA FEV.
148000* PARTE DA SECAO 0543 DO PROGRAMA EMPBIB-COB.
148100 0543-AJUSTA-FEV.
148200* IF ANO-BISSEXTO
148300     IF ANO-BISSEXTO
148400* MOVE 29 TO DIAS-FEVEREIRO-INI
148500         MOVE 29 TO DIAS-FEVEREIRO-INI
148600* GO TO 0543-FIM
148700         GO TO 0543-FIM.
148800* MOVE 28 TO DIAS-FEVEREIRO-INI
148900     MOVE 28 TO DIAS-FEVEREIRO-INI.
149000* PONTO DE SAIDA (EXIT) DA ROTINA 0543.
149100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
149200 0543-FIM.
149300     EXIT.
149400
149500* 0550-PROC-DEVOLUCAO - TRANSACAO RT. LOCALIZA O EMPRESTIMO PELO
149600* NUMERO, BAIXA A SITUACAO, DEVOLVE O LIVRO AO ESTOQUE E ABATE O
149700* CONTADOR DE EMPRESTIMOS ATIVOS DO USUARIO (PISO ZERO)
149800 0550-PROC-DEVOLUCAO.
149900* MOVE TRN-NUM-EMPRESTIMO TO CHAVE-TRN
150000     MOVE TRN-NUM-EMPRESTIMO TO CHAVE-TRN.
150100* PERFORM 0551-BUSCA-EMPRESTIMO THRU 0551-FIM
150200     PERFORM 0551-BUSCA-EMPRESTIMO THRU 0551-FIM.
150300* IF ACHOU-EMPRESTIMO = 0
150400     IF ACHOU-EMPRESTIMO = 0
150500* MOVE 'R' TO RESULTADO-TRN
150600         MOVE 'R' TO RESULTADO-TRN
150700* MOVE 'Emprestimo nao encontrado.' TO MENSAGEM-TRN
150800         MOVE 'Emprestimo nao encontrado.' TO MENSAGEM-TRN
150900* GO TO 0550-FIM
151000         GO TO 0550-FIM.
151100* IF TE-SITUACAO (IDX-EMP) NOT = 'A'
151200     IF TE-SITUACAO (IDX-EMP) NOT = 'A'
151300* MOVE 'R' TO RESULTADO-TRN
151400         MOVE 'R' TO RESULTADO-TRN
151500* MOVE 'Emprestimo nao esta ativo.' TO MENSAGEM-TRN
151600         MOVE 'Emprestimo nao esta ativo.' TO MENSAGEM-TRN
151700* GO TO 0550-FIM
151800         GO TO 0550-FIM.
151900* MOVE TRN-DATA TO TE-DT-DEVOLUCAO (IDX-EMP)
152000     MOVE TRN-DATA TO TE-DT-DEVOLUCAO (IDX-EMP).
152100* MOVE 'D' TO TE-SITUACAO (IDX-EMP)
152200     MOVE 'D' TO TE-SITUACAO (IDX-EMP).
152300* PERFORM 0552-BUSCA-LIVRO-DEVOLUCAO THRU 0552-FIM
152400     PERFORM 0552-BUSCA-LIVRO-DEVOLUCAO THRU 0552-FIM.
152500* IF ACHOU-LIVRO = 1
152600     IF ACHOU-LIVRO = 1
152700* ADD 1 TO TL-ESTOQUE (IDX-LIV)
152800         ADD 1 TO TL-ESTOQUE (IDX-LIV).
152900* PERFORM 0553-BUSCA-USUARIO-POR-MATRICULA THRU 0553-FIM
153000     PERFORM 0553-BUSCA-USUARIO-POR-MATRICULA THRU 0553-FIM.
153100* IF ACHOU-USUARIO = 1 AND TU-QTD-EMPREST (IDX-USU) > 0
153200     IF ACHOU-USUARIO = 1 AND TU-QTD-EMPREST (IDX-USU) > 0
153300* SUBTRACT 1 FROM TU-QTD-EMPREST (IDX-USU)
153400         SUBTRACT 1 FROM TU-QTD-EMPREST (IDX-USU).
153500* MOVE 'A' TO RESULTADO-TRN
153600     MOVE 'A' TO RESULTADO-TRN.
153700* MOVE 'Devolucao registrada.' TO MENSAGEM-TRN
153800     MOVE 'Devolucao registrada.' TO MENSAGEM-TRN.
153900* PONTO DE SAIDA (EXIT) DA ROTINA 0550.
154000* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
154100 0550-FIM.
154200     EXIT.
154300
154400* ROTINA BUSCA EMPRESTIMO.
154500* PARTE DA SECAO 0551 DO PROGRAMA EMPBIB-COB.
154600 0551-BUSCA-EMPRESTIMO.
154700* MOVE 0 TO ACHOU-EMPRESTIMO
154800     MOVE 0 TO ACHOU-EMPRESTIMO.
154900* IF QTD-EMPRESTIMOS = 0
155000     IF QTD-EMPRESTIMOS = 0
155100* GO TO 0551-FIM
155200         GO TO 0551-FIM.
155300* SET IDX-EMP TO 1
155400     SET IDX-EMP TO 1.
155500* SEARCH TAB-EMP
155600     SEARCH TAB-EMP
155700         AT END
155800* GO TO 0551-FIM
155900             GO TO 0551-FIM
156000         WHEN IDX-EMP > QTD-EMPRESTIMOS
156100* GO TO 0551-FIM
156200             GO TO 0551-FIM
156300         WHEN TE-NUMERO (IDX-EMP) = TRN-NUM-EMPRESTIMO
156400* MOVE 1 TO ACHOU-EMPRESTIMO
156500             MOVE 1 TO ACHOU-EMPRESTIMO.
156600* PONTO DE SAIDA (EXIT) DA ROTINA 0551.
156700* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
156800 0551-FIM.
156900     EXIT.
157000
157100* 0552-BUSCA-LIVRO-DEVOLUCAO - RELOCALIZA O LIVRO PELO ISBN
157200* GRAVADO
157300* NO PROPRIO EMPRESTIMO (IDX-EMP AINDA APONTA PARA ELE)
157400 0552-BUSCA-LIVRO-DEVOLUCAO.
157500* MOVE 0 TO ACHOU-LIVRO
157600     MOVE 0 TO ACHOU-LIVRO.
157700* IF QTD-LIVROS = 0
157800     IF QTD-LIVROS = 0
157900* GO TO 0552-FIM
158000         GO TO 0552-FIM.
158100* SET IDX-LIV TO 1
158200     SET IDX-LIV TO 1.
158300* SEARCH TAB-LIV
158400     SEARCH TAB-LIV
158500         AT END
158600* GO TO 0552-FIM
158700             GO TO 0552-FIM
158800         WHEN IDX-LIV > QTD-LIVROS
158900* GO TO 0552-FIM
159000             GO TO 0552-FIM
159100         WHEN TL-ISBN (IDX-LIV) = TE-ISBN (IDX-EMP)
159200* MOVE 1 TO ACHOU-LIVRO
159300             MOVE 1 TO ACHOU-LIVRO.
159400* PONTO DE SAIDA (EXIT) DA ROTINA 0552.
159500* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
159600 0552-FIM.
159700     EXIT.
159800
159900* ROTINA BUSCA USUARIO POR MATRICULA.
160000* PARTE DA SECAO 0553 DO PROGRAMA EMPBIB-COB.
160100 0553-BUSCA-USUARIO-POR-MATRICULA.
160200* MOVE 0 TO ACHOU-USUARIO
160300     MOVE 0 TO ACHOU-USUARIO.
160400* IF QTD-USUARIOS = 0
160500     IF QTD-USUARIOS = 0
160600* GO TO 0553-FIM
160700         GO TO 0553-FIM.
160800* SET IDX-USU TO 1
160900     SET IDX-USU TO 1.
161000* SEARCH TAB-USU
161100     SEARCH TAB-USU
161200         AT END
161300* GO TO 0553-FIM
161400             GO TO 0553-FIM
161500         WHEN IDX-USU > QTD-USUARIOS
161600* GO TO 0553-FIM
161700             GO TO 0553-FIM
161800         WHEN TU-MATRICULA (IDX-USU) = TE-MATRICULA (IDX-EMP)
161900* MOVE 1 TO ACHOU-USUARIO
162000             MOVE 1 TO ACHOU-USUARIO.
162100* PONTO DE SAIDA (EXIT) DA ROTINA 0553.
162200* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
162300 0553-FIM.
162400     EXIT.
162500
162600* 0560/0570 - TRANSACOES BL/UB. EXECUTAM A SECAO 1000 PARA MUDAR A
162700* SITUACAO DO USUARIO PARA BLOQUEADO/ATIVO
162800 0560-PROC-BLOQUEIO.
162900* MOVE TRN-MATRICULA TO CHAVE-TRN
163000     MOVE TRN-MATRICULA TO CHAVE-TRN.
163100* MOVE TRN-MATRICULA TO UC-MATRICULA
163200     MOVE TRN-MATRICULA TO UC-MATRICULA.
163300* PERFORM 0511-BUSCA-USUARIO THRU 0511-FIM
163400     PERFORM 0511-BUSCA-USUARIO THRU 0511-FIM.
163500* IF ACHOU-USUARIO = 0
163600     IF ACHOU-USUARIO = 0
163700* MOVE 'R' TO RESULTADO-TRN
163800         MOVE 'R' TO RESULTADO-TRN
163900* MOVE 'Usuario nao encontrado.' TO MENSAGEM-TRN
164000         MOVE 'Usuario nao encontrado.' TO MENSAGEM-TRN
164100* GO TO 0560-FIM
164200         GO TO 0560-FIM.
164300* MOVE TU-NOME (IDX-USU)        TO UC-NOME
164400     MOVE TU-NOME (IDX-USU)        TO UC-NOME.
164500* MOVE TU-TIPO (IDX-USU)        TO UC-TIPO
164600     MOVE TU-TIPO (IDX-USU)        TO UC-TIPO.
164700* MOVE TU-EMAIL (IDX-USU)       TO UC-EMAIL
164800     MOVE TU-EMAIL (IDX-USU)       TO UC-EMAIL.
164900* MOVE TU-FONE (IDX-USU)        TO UC-FONE
165000     MOVE TU-FONE (IDX-USU)        TO UC-FONE.
165100* MOVE TU-SITUACAO (IDX-USU)    TO UA-SITUACAO
165200     MOVE TU-SITUACAO (IDX-USU)    TO UA-SITUACAO.
165300* MOVE TU-QTD-EMPREST (IDX-USU) TO UA-QTD-EMPREST
165400     MOVE TU-QTD-EMPREST (IDX-USU) TO UA-QTD-EMPREST.
165500* PERFORM 1060-BLOQUEIA-USUARIO THRU 1060-FIM
165600     PERFORM 1060-BLOQUEIA-USUARIO THRU 1060-FIM.
165700* MOVE USU-RETORNO-COD TO RESULTADO-TRN
165800     MOVE USU-RETORNO-COD TO RESULTADO-TRN.
165900* MOVE USU-RETORNO-MSG TO MENSAGEM-TRN
166000     MOVE USU-RETORNO-MSG TO MENSAGEM-TRN.
166100* IF USU-RETORNO-COD NOT = 'A'
166200     IF USU-RETORNO-COD NOT = 'A'
166300* GO TO 0560-FIM
166400         GO TO 0560-FIM.
166500* MOVE US-SITUACAO TO TU-SITUACAO (IDX-USU)
166600     MOVE US-SITUACAO TO TU-SITUACAO (IDX-USU).
166700* PONTO DE SAIDA (EXIT) DA ROTINA 0560.
166800* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
166900 0560-FIM.
167000     EXIT.
167100
167200* ROTINA PROC DESBLOQUEIO.
167300* PARTE DA SECAO 0570 DO PROGRAMA EMPBIB-COB.
167400 0570-PROC-DESBLOQUEIO.
167500* MOVE TRN-MATRICULA TO CHAVE-TRN
167600     MOVE TRN-MATRICULA TO CHAVE-TRN.
167700* MOVE TRN-MATRICULA TO UC-MATRICULA
167800     MOVE TRN-MATRICULA TO UC-MATRICULA.
167900* PERFORM 0511-BUSCA-USUARIO THRU 0511-FIM
168000     PERFORM 0511-BUSCA-USUARIO THRU 0511-FIM.
168100* IF ACHOU-USUARIO = 0
168200     IF ACHOU-USUARIO = 0
168300* MOVE 'R' TO RESULTADO-TRN
168400         MOVE 'R' TO RESULTADO-TRN
168500* MOVE 'Usuario nao encontrado.' TO MENSAGEM-TRN
168600         MOVE 'Usuario nao encontrado.' TO MENSAGEM-TRN
168700* GO TO 0570-FIM
168800         GO TO 0570-FIM.
168900* MOVE TU-NOME (IDX-USU)        TO UC-NOME
169000     MOVE TU-NOME (IDX-USU)        TO UC-NOME.
169100* MOVE TU-TIPO (IDX-USU)        TO UC-TIPO
169200     MOVE TU-TIPO (IDX-USU)        TO UC-TIPO.
169300* MOVE TU-EMAIL (IDX-USU)       TO UC-EMAIL
169400     MOVE TU-EMAIL (IDX-USU)       TO UC-EMAIL.
169500* MOVE TU-FONE (IDX-USU)        TO UC-FONE
169600     MOVE TU-FONE (IDX-USU)        TO UC-FONE.
169700* MOVE TU-SITUACAO (IDX-USU)    TO UA-SITUACAO
169800     MOVE TU-SITUACAO (IDX-USU)    TO UA-SITUACAO.
169900* MOVE TU-QTD-EMPREST (IDX-USU) TO UA-QTD-EMPREST
170000     MOVE TU-QTD-EMPREST (IDX-USU) TO UA-QTD-EMPREST.
170100* PERFORM 1070-DESBLOQUEIA-USUARIO THRU 1070-FIM
170200     PERFORM 1070-DESBLOQUEIA-USUARIO THRU 1070-FIM.
170300* MOVE USU-RETORNO-COD TO RESULTADO-TRN
170400     MOVE USU-RETORNO-COD TO RESULTADO-TRN.
170500* MOVE USU-RETORNO-MSG TO MENSAGEM-TRN
170600     MOVE USU-RETORNO-MSG TO MENSAGEM-TRN.
170700* IF USU-RETORNO-COD NOT = 'A'
170800     IF USU-RETORNO-COD NOT = 'A'
170900* GO TO 0570-FIM
171000         GO TO 0570-FIM.
171100* MOVE US-SITUACAO TO TU-SITUACAO (IDX-USU)
171200     MOVE US-SITUACAO TO TU-SITUACAO (IDX-USU).
171300* PONTO DE SAIDA (EXIT) DA ROTINA 0570.
171400* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
171500 0570-FIM.
171600     EXIT.
171700
171800* 0595-GRAVA-AUDITORIA - GRAVA UMA LINHA NO DIARIO PARA CADA
171900* TRANSACAO PROCESSADA, ACEITA OU REJEITADA, E ATUALIZA OS
172000* CONTADORES FINAIS DO LOTE
172100 0595-GRAVA-AUDITORIA.
172200* ADD 1 TO SEQ-AUDITORIA
172300     ADD 1 TO SEQ-AUDITORIA.
172400* MOVE SPACES TO REG-AUDITORIA
172500     MOVE SPACES TO REG-AUDITORIA.
172600* MOVE SEQ-AUDITORIA TO AUD-SEQUENCIA
172700     MOVE SEQ-AUDITORIA TO AUD-SEQUENCIA.
172800* MOVE TRN-CODIGO       TO AUD-CODIGO
172900     MOVE TRN-CODIGO       TO AUD-CODIGO.
173000* MOVE CHAVE-TRN        TO AUD-CHAVE
173100     MOVE CHAVE-TRN        TO AUD-CHAVE.
173200* MOVE MENSAGEM-TRN     TO AUD-MENSAGEM
173300     MOVE MENSAGEM-TRN     TO AUD-MENSAGEM.
173400* IF RESULTADO-TRN = 'A'
173500     IF RESULTADO-TRN = 'A'
173600* MOVE 'ACEITA' TO AUD-RESULTADO
173700         MOVE 'ACEITA' TO AUD-RESULTADO
173800* ADD 1 TO TRANS-ACEITAS
173900         ADD 1 TO TRANS-ACEITAS
174000* GO TO 0595-GRAVA
174100         GO TO 0595-GRAVA.
174200* MOVE 'REJEITADA' TO AUD-RESULTADO
174300     MOVE 'REJEITADA' TO AUD-RESULTADO.
174400* ADD 1 TO TRANS-REJEITADAS
174500     ADD 1 TO TRANS-REJEITADAS.
174600* ROTINA GRAVA.
174700* PARTE DA SECAO 0595 DO PROGRAMA EMPBIB-COB.
174800 0595-GRAVA.
174900* WRITE REG-AUDITORIA
175000     WRITE REG-AUDITORIA.
175100* PONTO DE SAIDA (EXIT) DA ROTINA 0595.
175200* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
175300 0595-FIM.
175400     EXIT.
175500
175600* 0800-GRAVA-TOTAIS - TRES LINHAS DE FECHAMENTO NO DIARIO DE
175700* AUDITORIA: TRANSACOES LIDAS, ACEITAS E REJEITADAS DO LOTE
175800 0800-GRAVA-TOTAIS.
175900* MOVE SPACES TO REG-AUDITORIA
176000     MOVE SPACES TO REG-AUDITORIA.
176100* MOVE 999999 TO AUD-SEQUENCIA
176200     MOVE 999999 TO AUD-SEQUENCIA.
176300* MOVE '**' TO AUD-CODIGO
176400     MOVE '**' TO AUD-CODIGO.
176500* MOVE SPACES TO LINHA-TOTAL
176600     MOVE SPACES TO LINHA-TOTAL.
176700* MOVE 'TOTAL DE TRANSACOES LIDAS' TO LT-ROTULO
176800     MOVE 'TOTAL DE TRANSACOES LIDAS' TO LT-ROTULO.
176900* MOVE TRANS-LIDAS TO LT-VALOR
177000     MOVE TRANS-LIDAS TO LT-VALOR.
177100* MOVE LINHA-TOTAL TO AUD-MENSAGEM
177200     MOVE LINHA-TOTAL TO AUD-MENSAGEM.
177300* WRITE REG-AUDITORIA
177400     WRITE REG-AUDITORIA.
177500* MOVE SPACES TO LINHA-TOTAL
177600     MOVE SPACES TO LINHA-TOTAL.
177700* MOVE 'TOTAL DE TRANSACOES ACEITAS' TO LT-ROTULO
177800     MOVE 'TOTAL DE TRANSACOES ACEITAS' TO LT-ROTULO.
177900* MOVE TRANS-ACEITAS TO LT-VALOR
178000     MOVE TRANS-ACEITAS TO LT-VALOR.
178100* MOVE LINHA-TOTAL TO AUD-MENSAGEM
178200     MOVE LINHA-TOTAL TO AUD-MENSAGEM.
178300* WRITE REG-AUDITORIA
178400     WRITE REG-AUDITORIA.
178500* MOVE SPACES TO LINHA-TOTAL
178600     MOVE SPACES TO LINHA-TOTAL.
178700* MOVE 'TOTAL DE TRANSACOES REJEITADAS' TO LT-ROTULO
178800     MOVE 'TOTAL DE TRANSACOES REJEITADAS' TO LT-ROTULO.
178900* MOVE TRANS-REJEITADAS TO LT-VALOR
179000     MOVE TRANS-REJEITADAS TO LT-VALOR.
179100* MOVE LINHA-TOTAL TO AUD-MENSAGEM
179200     MOVE LINHA-TOTAL TO AUD-MENSAGEM.
179300* WRITE REG-AUDITORIA
179400     WRITE REG-AUDITORIA.
179500* PONTO DE SAIDA (EXIT) DA ROTINA 0800.
179600* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
179700 0800-FIM.
179800     EXIT.
179900
180000* 0850-MONTA-RELATORIOS - EXECUTA A SECAO 3000 UMA UNICA VEZ NO
180100* FECHAMENTO DO LOTE E GRAVA NO ARQ-RELATORIO CADA LINHA QUE
180200* VOLTAR MONTADA (VRS 2.0, INLINE DESDE A VRS 2.3)
180300 0850-MONTA-RELATORIOS.
180400* PERFORM 3000-GERA-RELATORIOS THRU 3000-FIM
180500     PERFORM 3000-GERA-RELATORIOS THRU 3000-FIM.
180600* IF QTD-LINHAS-REL = 0
180700     IF QTD-LINHAS-REL = 0
180800* GO TO 0850-FIM
180900         GO TO 0850-FIM.
181000* SET IDX-REL TO 1
181100     SET IDX-REL TO 1.
181200* ROTINA ESCREVE LINHA.
181300* PARTE DA SECAO 0851 DO PROGRAMA EMPBIB-COB.
181400 0851-ESCREVE-LINHA.
181500* IF IDX-REL > QTD-LINHAS-REL
181600     IF IDX-REL > QTD-LINHAS-REL
181700* GO TO 0850-FIM
181800         GO TO 0850-FIM.
181900* MOVE REL-LINHA (IDX-REL) TO REG-RELATORIO
182000     MOVE REL-LINHA (IDX-REL) TO REG-RELATORIO.
182100* WRITE REG-RELATORIO
182200     WRITE REG-RELATORIO.
182300* SET IDX-REL UP BY 1
182400     SET IDX-REL UP BY 1.
182500* GO TO 0851-ESCREVE-LINHA
182600     GO TO 0851-ESCREVE-LINHA.
182700* PONTO DE SAIDA (EXIT) DA ROTINA 0850.
182800* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
182900 0850-FIM.
183000     EXIT.
183100
183200* ROTINA FECHA ARQUIVOS.
183300* PARTE DA SECAO 0900 DO PROGRAMA EMPBIB-COB.
183400 0900-FECHA-ARQUIVOS.
183500* CLOSE ARQ-USUARIOS
183600     CLOSE ARQ-USUARIOS.
183700* CLOSE ARQ-LIVROS
183800     CLOSE ARQ-LIVROS.
183900* CLOSE ARQ-TRANSACOES
184000     CLOSE ARQ-TRANSACOES.
184100* CLOSE ARQ-AUDITORIA
184200     CLOSE ARQ-AUDITORIA.
184300* CLOSE ARQ-RELATORIO
184400     CLOSE ARQ-RELATORIO.
184500* PONTO DE SAIDA (EXIT) DA ROTINA 0900.
184600* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
184700 0900-FIM.
184800     EXIT.
184900
185000* SECAO 1000 - CADASTRO DE USUARIOS (EX USUBIB-COB, INLINE
185100* DESDE A VRS 2.1). AS ROTINAS ABAIXO NAO MEXEM EM ARQUIVO - A
185200* TABELA-USUARIOS VIVE NA WORKING-STORAGE DESTE PROGRAMA, QUEM A
185300* ATUALIZA E O CHAMADOR (SECAO 0500), AQUI SO SE VALIDA E SE
185400* DEVOLVE O RESULTADO NOS CAMPOS USU-SAIDA / USU-RETORNO-*
185500
185600* ROTINA INCLUI USUARIO.
185700* PARTE DA SECAO 1000 DO PROGRAMA EMPBIB-COB.
185800 1000-INCLUI-USUARIO.
185900* IF UC-MATRICULA = SPACES
186000     IF UC-MATRICULA = SPACES
186100* RETORNO AO CHAMADOR: R
186200         MOVE 'R' TO USU-RETORNO-COD
186300* RETORNO AO CHAMADOR: MATRICULA OBRIGATORIA.
186400         MOVE 'Matricula obrigatoria.' TO USU-RETORNO-MSG
186500* GO TO 1000-FIM
186600         GO TO 1000-FIM.
186700* IF USUARIO-JA-EXISTE
186800     IF USUARIO-JA-EXISTE
186900* RETORNO AO CHAMADOR: R
187000         MOVE 'R' TO USU-RETORNO-COD
187100* RETORNO AO CHAMADOR: MATRICULA JA CADASTRADA.
187200         MOVE 'Matricula ja cadastrada.' TO USU-RETORNO-MSG
187300* GO TO 1000-FIM
187400         GO TO 1000-FIM.
187500* MOVE UC-NOME TO NOME-COPIA
187600     MOVE UC-NOME TO NOME-COPIA.
187700* PERFORM 1010-VALIDA-NOME THRU 1010-FIM
187800     PERFORM 1010-VALIDA-NOME THRU 1010-FIM.
187900* IF NOME-VALIDO = 'N'
188000     IF NOME-VALIDO = 'N'
188100* RETORNO AO CHAMADOR: R
188200         MOVE 'R' TO USU-RETORNO-COD
188300* RETORNO AO CHAMADOR: NOME INVALIDO - MINIMO 3 CARACT
188400         MOVE 'Nome invalido - minimo 3 caract' TO USU-RETORNO-MSG
188500* GO TO 1000-FIM
188600         GO TO 1000-FIM.
188700* PERFORM 1020-VALIDA-TIPO THRU 1020-FIM
188800     PERFORM 1020-VALIDA-TIPO THRU 1020-FIM.
188900* IF TIPO-USU-VALIDO = 'N'
189000     IF TIPO-USU-VALIDO = 'N'
189100* RETORNO AO CHAMADOR: R
189200         MOVE 'R' TO USU-RETORNO-COD
189300* RETORNO AO CHAMADOR: TIPO DE USUARIO INVALIDO.
189400         MOVE 'Tipo de usuario invalido.' TO USU-RETORNO-MSG
189500* GO TO 1000-FIM
189600         GO TO 1000-FIM.
189700* MOVE 'S' TO EMAIL-VALIDO
189800     MOVE 'S' TO EMAIL-VALIDO.
189900* IF UC-EMAIL NOT = SPACES
190000     IF UC-EMAIL NOT = SPACES
190100* MOVE UC-EMAIL TO EMAIL-COPIA
190200         MOVE UC-EMAIL TO EMAIL-COPIA
190300* PERFORM 1030-VALIDA-EMAIL THRU 1030-FIM
190400         PERFORM 1030-VALIDA-EMAIL THRU 1030-FIM.
190500* IF EMAIL-VALIDO = 'N'
190600     IF EMAIL-VALIDO = 'N'
190700* RETORNO AO CHAMADOR: R
190800         MOVE 'R' TO USU-RETORNO-COD
190900* RETORNO AO CHAMADOR: E-MAIL INVALIDO - FALTA ARROBA.
191000         MOVE 'E-mail invalido - falta arroba.' TO USU-RETORNO-MSG
191100* GO TO 1000-FIM
191200         GO TO 1000-FIM.
191300* MOVE 'A' TO US-SITUACAO
191400     MOVE 'A' TO US-SITUACAO.
191500* MOVE 0   TO US-QTD-EMPREST
191600     MOVE 0   TO US-QTD-EMPREST.
191700* RETORNO AO CHAMADOR: A
191800     MOVE 'A' TO USU-RETORNO-COD.
191900* RETORNO AO CHAMADOR: USUARIO INCLUIDO.
192000     MOVE 'Usuario incluido.' TO USU-RETORNO-MSG.
192100* PONTO DE SAIDA (EXIT) DA ROTINA 1000.
192200* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
192300 1000-FIM.
192400     EXIT.
192500
192600* 1010-VALIDA-NOME - O TAMANHO UTIL DO NOME E OBTIDO VARRENDO O
192700* CAMPO DE TRAS PARA FRENTE ATE ACHAR UM CARACTER DIFERENTE DE
192800* ESPACO. SEM USO DE FUNCTION, CONFORME PADRAO DA CASA
192900 1010-VALIDA-NOME.
193000* MOVE 'N' TO NOME-VALIDO
193100     MOVE 'N' TO NOME-VALIDO.
193200* SET IDX-NOME-CAR TO 40
193300     SET IDX-NOME-CAR TO 40.
193400* ROTINA VOLTA CARACTER.
193500* PARTE DA SECAO 1011 DO PROGRAMA EMPBIB-COB.
193600 1011-VOLTA-CARACTER.
193700* IF IDX-NOME-CAR = 0
193800     IF IDX-NOME-CAR = 0
193900* MOVE 0 TO TAMANHO-NOME
194000         MOVE 0 TO TAMANHO-NOME
194100* GO TO 1010-FIM
194200         GO TO 1010-FIM.
194300* IF NOME-CAR (IDX-NOME-CAR) NOT = SPACE
194400     IF NOME-CAR (IDX-NOME-CAR) NOT = SPACE
194500* MOVE IDX-NOME-CAR TO TAMANHO-NOME
194600         MOVE IDX-NOME-CAR TO TAMANHO-NOME
194700* GO TO 1010-VERIFICA
194800         GO TO 1010-VERIFICA.
194900* SET IDX-NOME-CAR DOWN BY 1
195000     SET IDX-NOME-CAR DOWN BY 1.
195100* GO TO 1011-VOLTA-CARACTER
195200     GO TO 1011-VOLTA-CARACTER.
195300* ROTINA VERIFICA.
195400* PARTE DA SECAO 1010 DO PROGRAMA EMPBIB-COB.
195500 1010-VERIFICA.
195600* IF TAMANHO-NOME NOT < 3
195700     IF TAMANHO-NOME NOT < 3
195800* MOVE 'S' TO NOME-VALIDO
195900         MOVE 'S' TO NOME-VALIDO.
196000* PONTO DE SAIDA (EXIT) DA ROTINA 1010.
196100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
196200 1010-FIM.
196300     EXIT.
196400
196500* 1020-VALIDA-TIPO - PROCURA UC-TIPO NA TABELA-TIPOS (A/F/P)
196600 1020-VALIDA-TIPO.
196700* MOVE 'N' TO TIPO-USU-VALIDO
196800     MOVE 'N' TO TIPO-USU-VALIDO.
196900* SET IDX-TIPO TO 1
197000     SET IDX-TIPO TO 1.
197100* SEARCH TIPO-VALIDO
197200     SEARCH TIPO-VALIDO
197300         AT END
197400* GO TO 1020-FIM
197500             GO TO 1020-FIM
197600         WHEN TIPO-VALIDO (IDX-TIPO) = UC-TIPO
197700* MOVE 'S' TO TIPO-USU-VALIDO
197800             MOVE 'S' TO TIPO-USU-VALIDO.
197900* PONTO DE SAIDA (EXIT) DA ROTINA 1020.
198000* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
198100 1020-FIM.
198200     EXIT.
198300
198400* 1030-VALIDA-EMAIL - PROCURA A ARROBA NO E-MAIL INFORMADO, DE
198500* TRAS PARA FRENTE, MESMO PADRAO DE VARREDURA DE 1010-VALIDA-NOME.
198600* SO E EXECUTADA QUANDO JA SE SABE QUE O CAMPO FOI PREENCHIDO
198700 1030-VALIDA-EMAIL.
198800* MOVE 'N' TO EMAIL-VALIDO
198900     MOVE 'N' TO EMAIL-VALIDO.
199000* SET IDX-EMAIL-CAR TO 30
199100     SET IDX-EMAIL-CAR TO 30.
199200* ROTINA VOLTA CARACTER.
199300* PARTE DA SECAO 1031 DO PROGRAMA EMPBIB-COB.
199400 1031-VOLTA-CARACTER.
199500* IF IDX-EMAIL-CAR = 0
199600     IF IDX-EMAIL-CAR = 0
199700* GO TO 1030-FIM
199800         GO TO 1030-FIM.
199900* IF EMAIL-CAR (IDX-EMAIL-CAR) = '@'
200000     IF EMAIL-CAR (IDX-EMAIL-CAR) = '@'
200100* MOVE 'S' TO EMAIL-VALIDO
200200         MOVE 'S' TO EMAIL-VALIDO
200300* GO TO 1030-FIM
200400         GO TO 1030-FIM.
200500* SET IDX-EMAIL-CAR DOWN BY 1
200600     SET IDX-EMAIL-CAR DOWN BY 1.
200700* GO TO 1031-VOLTA-CARACTER
200800     GO TO 1031-VOLTA-CARACTER.
200900* PONTO DE SAIDA (EXIT) DA ROTINA 1030.
201000* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
201100 1030-FIM.
201200     EXIT.
201300
201400* 1040-ALTERA-USUARIO - EDICAO DE CADASTRO. RESERVADO PARA USO DE
201500* MANUTENCAO DIRETA (TELA DE CADASTRO), NAO E EXECUTADO PELO LOTE
201600* DE EMPRESTIMOS. TODO CAMPO INFORMADO SUBSTITUI O ANTERIOR
201700 1040-ALTERA-USUARIO.
201800* MOVE UC-NOME TO NOME-COPIA
201900     MOVE UC-NOME TO NOME-COPIA.
202000* PERFORM 1010-VALIDA-NOME THRU 1010-FIM
202100     PERFORM 1010-VALIDA-NOME THRU 1010-FIM.
202200* IF NOME-VALIDO = 'N'
202300     IF NOME-VALIDO = 'N'
202400* RETORNO AO CHAMADOR: R
202500         MOVE 'R' TO USU-RETORNO-COD
202600* RETORNO AO CHAMADOR: NOME INVALIDO - MINIMO 3 CARACT
202700         MOVE 'Nome invalido - minimo 3 caract' TO USU-RETORNO-MSG
202800* GO TO 1040-FIM
202900         GO TO 1040-FIM.
203000* PERFORM 1020-VALIDA-TIPO THRU 1020-FIM
203100     PERFORM 1020-VALIDA-TIPO THRU 1020-FIM.
203200* IF TIPO-USU-VALIDO = 'N'
203300     IF TIPO-USU-VALIDO = 'N'
203400* RETORNO AO CHAMADOR: R
203500         MOVE 'R' TO USU-RETORNO-COD
203600* RETORNO AO CHAMADOR: TIPO DE USUARIO INVALIDO.
203700         MOVE 'Tipo de usuario invalido.' TO USU-RETORNO-MSG
203800* GO TO 1040-FIM
203900         GO TO 1040-FIM.
204000* MOVE 'S' TO EMAIL-VALIDO
204100     MOVE 'S' TO EMAIL-VALIDO.
204200* IF UC-EMAIL NOT = SPACES
204300     IF UC-EMAIL NOT = SPACES
204400* MOVE UC-EMAIL TO EMAIL-COPIA
204500         MOVE UC-EMAIL TO EMAIL-COPIA
204600* PERFORM 1030-VALIDA-EMAIL THRU 1030-FIM
204700         PERFORM 1030-VALIDA-EMAIL THRU 1030-FIM.
204800* IF EMAIL-VALIDO = 'N'
204900     IF EMAIL-VALIDO = 'N'
205000* RETORNO AO CHAMADOR: R
205100         MOVE 'R' TO USU-RETORNO-COD
205200* RETORNO AO CHAMADOR: E-MAIL INVALIDO - FALTA ARROBA.
205300         MOVE 'E-mail invalido - falta arroba.' TO USU-RETORNO-MSG
205400* GO TO 1040-FIM
205500         GO TO 1040-FIM.
205600* RETORNO AO CHAMADOR: A
205700     MOVE 'A' TO USU-RETORNO-COD.
205800* RETORNO AO CHAMADOR: USUARIO ALTERADO.
205900     MOVE 'Usuario alterado.' TO USU-RETORNO-MSG.
206000* PONTO DE SAIDA (EXIT) DA ROTINA 1040.
206100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
206200 1040-FIM.
206300     EXIT.
206400
206500* 1050-EXCLUI-USUARIO - RESERVADO PARA USO DE MANUTENCAO DIRETA.
206600* REJEITA SE O USUARIO AINDA TEM EMPRESTIMO ATIVO
206700 1050-EXCLUI-USUARIO.
206800* IF UA-QTD-EMPREST > 0
206900     IF UA-QTD-EMPREST > 0
207000* RETORNO AO CHAMADOR: R
207100         MOVE 'R' TO USU-RETORNO-COD
207200* RETORNO AO CHAMADOR: USUARIO POSSUI EMPRESTIMO ATIVO
207300         MOVE 'Usuario possui emprestimo ativo' TO USU-RETORNO-MSG
207400* GO TO 1050-FIM
207500         GO TO 1050-FIM.
207600* RETORNO AO CHAMADOR: A
207700     MOVE 'A' TO USU-RETORNO-COD.
207800* RETORNO AO CHAMADOR: USUARIO EXCLUIDO.
207900     MOVE 'Usuario excluido.' TO USU-RETORNO-MSG.
208000* PONTO DE SAIDA (EXIT) DA ROTINA 1050.
208100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
208200 1050-FIM.
208300     EXIT.
208400
208500* 1060-BLOQUEIA-USUARIO - TRANSACAO BL. MUDA A SITUACAO PARA
208600* BLOQUEADO. EMPRESTIMOS EM ABERTO NAO SAO MEXIDOS AQUI
208700 1060-BLOQUEIA-USUARIO.
208800* MOVE 'B' TO US-SITUACAO
208900     MOVE 'B' TO US-SITUACAO.
209000* RETORNO AO CHAMADOR: A
209100     MOVE 'A' TO USU-RETORNO-COD.
209200* RETORNO AO CHAMADOR: USUARIO BLOQUEADO.
209300     MOVE 'Usuario bloqueado.' TO USU-RETORNO-MSG.
209400* PONTO DE SAIDA (EXIT) DA ROTINA 1060.
209500* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
209600 1060-FIM.
209700     EXIT.
209800
209900* 1070-DESBLOQUEIA-USUARIO - TRANSACAO UB. RETORNA A SITUACAO
210000* PARA ATIVO
210100 1070-DESBLOQUEIA-USUARIO.
210200* MOVE 'A' TO US-SITUACAO
210300     MOVE 'A' TO US-SITUACAO.
210400* RETORNO AO CHAMADOR: A
210500     MOVE 'A' TO USU-RETORNO-COD.
210600* RETORNO AO CHAMADOR: USUARIO DESBLOQUEADO.
210700     MOVE 'Usuario desbloqueado.' TO USU-RETORNO-MSG.
210800* PONTO DE SAIDA (EXIT) DA ROTINA 1070.
210900* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
211000 1070-FIM.
211100     EXIT.
211200
211300* SECAO 2000 - CATALOGO DE LIVROS (EX CATBIB-COB, INLINE DESDE
211400* A VRS 2.2). MESMO PADRAO DA SECAO 1000 - A TABELA-LIVROS VIVE
211500* NA WORKING-STORAGE DESTE PROGRAMA, QUEM A ATUALIZA E O
211600* CHAMADOR, AQUI SO SE VALIDA E SE DEVOLVE O RESULTADO
211700
211800* 2000-INCLUI-LIVRO - VALIDA ISBN, TITULO, AUTOR E ESTOQUE PARA UM
211900* LIVRO NOVO. O CHAMADOR JA INFORMOU SE O ISBN JA EXISTE EM
212000* LIV-JA-EXISTE (ELE E QUEM MANTEM A TABELA EM MEMORIA)
212100 2000-INCLUI-LIVRO.
212200* IF LC-ISBN = SPACES
212300     IF LC-ISBN = SPACES
212400* RETORNO AO CHAMADOR: R
212500         MOVE 'R' TO LIV-RETORNO-COD
212600* RETORNO AO CHAMADOR: ISBN OBRIGATORIO.
212700         MOVE 'ISBN obrigatorio.' TO LIV-RETORNO-MSG
212800* GO TO 2000-FIM
212900         GO TO 2000-FIM.
213000* IF LIVRO-JA-EXISTE
213100     IF LIVRO-JA-EXISTE
213200* RETORNO AO CHAMADOR: R
213300         MOVE 'R' TO LIV-RETORNO-COD
213400* RETORNO AO CHAMADOR: ISBN JA CADASTRADO.
213500         MOVE 'ISBN ja cadastrado.' TO LIV-RETORNO-MSG
213600* GO TO 2000-FIM
213700         GO TO 2000-FIM.
213800* IF LC-TITULO = SPACES
213900     IF LC-TITULO = SPACES
214000* RETORNO AO CHAMADOR: R
214100         MOVE 'R' TO LIV-RETORNO-COD
214200* RETORNO AO CHAMADOR: TITULO OBRIGATORIO.
214300         MOVE 'Titulo obrigatorio.' TO LIV-RETORNO-MSG
214400* GO TO 2000-FIM
214500         GO TO 2000-FIM.
214600* IF LC-AUTOR = SPACES
214700     IF LC-AUTOR = SPACES
214800* RETORNO AO CHAMADOR: R
214900         MOVE 'R' TO LIV-RETORNO-COD
215000* RETORNO AO CHAMADOR: AUTOR OBRIGATORIO.
215100         MOVE 'Autor obrigatorio.' TO LIV-RETORNO-MSG
215200* GO TO 2000-FIM
215300         GO TO 2000-FIM.
215400* MOVE LC-ISBN TO ISBN-COPIA
215500     MOVE LC-ISBN TO ISBN-COPIA.
215600* PERFORM 2005-VALIDA-ISBN-NUMERICO THRU 2005-FIM
215700     PERFORM 2005-VALIDA-ISBN-NUMERICO THRU 2005-FIM.
215800* IF ISBN-VALIDO = 'N'
215900     IF ISBN-VALIDO = 'N'
216000* RETORNO AO CHAMADOR: R
216100         MOVE 'R' TO LIV-RETORNO-COD
216200* RETORNO AO CHAMADOR: ISBN DEVE TER SOMENTE DIGITOS.
216300         MOVE 'ISBN deve ter somente digitos.' TO LIV-RETORNO-MSG
216400* GO TO 2000-FIM
216500         GO TO 2000-FIM.
216600* MOVE LC-ANO-PUB TO ANO-PUB-COPIA
216700     MOVE LC-ANO-PUB TO ANO-PUB-COPIA.
216800* PERFORM 2015-VALIDA-ANO-PUB THRU 2015-FIM
216900     PERFORM 2015-VALIDA-ANO-PUB THRU 2015-FIM.
217000* IF ANO-VALIDO = 'N'
217100     IF ANO-VALIDO = 'N'
217200* RETORNO AO CHAMADOR: R
217300         MOVE 'R' TO LIV-RETORNO-COD
217400* RETORNO AO CHAMADOR: ANO DE PUBLICACAO INVALIDO.
217500         MOVE 'Ano de publicacao invalido.' TO LIV-RETORNO-MSG
217600* GO TO 2000-FIM
217700         GO TO 2000-FIM.
217800* MOVE 'D' TO LS-SITUACAO
217900     MOVE 'D' TO LS-SITUACAO.
218000* MOVE LC-ESTOQUE TO LS-ESTOQUE
218100     MOVE LC-ESTOQUE TO LS-ESTOQUE.
218200* RETORNO AO CHAMADOR: A
218300     MOVE 'A' TO LIV-RETORNO-COD.
218400* RETORNO AO CHAMADOR: LIVRO INCLUIDO.
218500     MOVE 'Livro incluido.' TO LIV-RETORNO-MSG.
218600* PONTO DE SAIDA (EXIT) DA ROTINA 2000.
218700* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
218800 2000-FIM.
218900     EXIT.
219000
219100* 2005-VALIDA-ISBN-NUMERICO - VARRE O ISBN DA FRENTE PARA TRAS,
219200* CARACTER A CARACTER, CONFERINDO QUE TODOS SAO DIGITOS. PARA NA
219300* PRIMEIRA POSICAO NAO NUMERICA ENCONTRADA
219400 2005-VALIDA-ISBN-NUMERICO.
219500* MOVE 'S' TO ISBN-VALIDO
219600     MOVE 'S' TO ISBN-VALIDO.
219700* SET IDX-ISBN-CAR TO 1
219800     SET IDX-ISBN-CAR TO 1.
219900* ROTINA CONFERE CARACTER.
220000* PARTE DA SECAO 2006 DO PROGRAMA EMPBIB-COB.
220100 2006-CONFERE-CARACTER.
220200* IF IDX-ISBN-CAR > 13
220300     IF IDX-ISBN-CAR > 13
220400* GO TO 2005-FIM
220500         GO TO 2005-FIM.
220600* IF ISBN-CAR (IDX-ISBN-CAR) NOT NUMERIC
220700     IF ISBN-CAR (IDX-ISBN-CAR) NOT NUMERIC
220800* MOVE 'N' TO ISBN-VALIDO
220900         MOVE 'N' TO ISBN-VALIDO
221000* GO TO 2005-FIM
221100         GO TO 2005-FIM.
221200* SET IDX-ISBN-CAR UP BY 1
221300     SET IDX-ISBN-CAR UP BY 1.
221400* GO TO 2006-CONFERE-CARACTER
221500     GO TO 2006-CONFERE-CARACTER.
221600* PONTO DE SAIDA (EXIT) DA ROTINA 2005.
221700* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
221800 2005-FIM.
221900     EXIT.
222000
222100* 2015-VALIDA-ANO-PUB - REJEITA ANO DE PUBLICACAO ANTERIOR A 1900
222200* (SECULO 19), QUE SO PODERIA SER ERRO DE DIGITACAO NA ENTRADA
222300 2015-VALIDA-ANO-PUB.
222400* MOVE 'S' TO ANO-VALIDO
222500     MOVE 'S' TO ANO-VALIDO.
222600* IF AP-SECULO < 19
222700     IF AP-SECULO < 19
222800* MOVE 'N' TO ANO-VALIDO
222900         MOVE 'N' TO ANO-VALIDO.
223000* PONTO DE SAIDA (EXIT) DA ROTINA 2015.
223100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
223200 2015-FIM.
223300     EXIT.
223400
223500* 2020-ALTERA-LIVRO - EDICAO DE CADASTRO. RESERVADO PARA USO DE
223600* MANUTENCAO DIRETA, NAO E EXECUTADO PELO LOTE DE EMPRESTIMOS
223700 2020-ALTERA-LIVRO.
223800* IF LC-TITULO = SPACES
223900     IF LC-TITULO = SPACES
224000* RETORNO AO CHAMADOR: R
224100         MOVE 'R' TO LIV-RETORNO-COD
224200* RETORNO AO CHAMADOR: TITULO OBRIGATORIO.
224300         MOVE 'Titulo obrigatorio.' TO LIV-RETORNO-MSG
224400* GO TO 2020-FIM
224500         GO TO 2020-FIM.
224600* IF LC-AUTOR = SPACES
224700     IF LC-AUTOR = SPACES
224800* RETORNO AO CHAMADOR: R
224900         MOVE 'R' TO LIV-RETORNO-COD
225000* RETORNO AO CHAMADOR: AUTOR OBRIGATORIO.
225100         MOVE 'Autor obrigatorio.' TO LIV-RETORNO-MSG
225200* GO TO 2020-FIM
225300         GO TO 2020-FIM.
225400* RETORNO AO CHAMADOR: A
225500     MOVE 'A' TO LIV-RETORNO-COD.
225600* RETORNO AO CHAMADOR: LIVRO ALTERADO.
225700     MOVE 'Livro alterado.' TO LIV-RETORNO-MSG.
225800* PONTO DE SAIDA (EXIT) DA ROTINA 2020.
225900* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
226000 2020-FIM.
226100     EXIT.
226200
226300* 2030-EXCLUI-LIVRO - RESERVADO PARA USO DE MANUTENCAO DIRETA. NAO
226400* EXISTE NO SPEC UMA TRAVA DE EMPRESTIMO ABERTO PARA LIVROS, A
226500* EXCLUSAO SO E REJEITADA SE O ESTOQUE ATUAL FOR NEGATIVO (NUNCA
226600* ACONTECE NA PRATICA, MANTIDO POR SIMETRIA COM A SECAO 1000)
226700 2030-EXCLUI-LIVRO.
226800* IF LA-ESTOQUE < 0
226900     IF LA-ESTOQUE < 0
227000* RETORNO AO CHAMADOR: R
227100         MOVE 'R' TO LIV-RETORNO-COD
227200* RETORNO AO CHAMADOR: ESTOQUE INVALIDO.
227300         MOVE 'Estoque invalido.' TO LIV-RETORNO-MSG
227400* GO TO 2030-FIM
227500         GO TO 2030-FIM.
227600* RETORNO AO CHAMADOR: A
227700     MOVE 'A' TO LIV-RETORNO-COD.
227800* RETORNO AO CHAMADOR: LIVRO EXCLUIDO.
227900     MOVE 'Livro excluido.' TO LIV-RETORNO-MSG.
228000* PONTO DE SAIDA (EXIT) DA ROTINA 2030.
228100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
228200 2030-FIM.
228300     EXIT.
228400
228500* 2060-INCREMENTA-ESTOQUE - SOMA 1 AO ESTOQUE, SEM CONDICAO (NO
228600* LOTE DE EMPRESTIMOS ISTO E FEITO DIRETO NA TABELA POR 0550-PROC-
228700* DEVOLUCAO; ESTA ROTINA FICA RESERVADA PARA MANUTENCAO DIRETA)
228800 2060-INCREMENTA-ESTOQUE.
228900* ADD 1 TO LS-ESTOQUE
229000     ADD 1 TO LS-ESTOQUE.
229100* RETORNO AO CHAMADOR: A
229200     MOVE 'A' TO LIV-RETORNO-COD.
229300* RETORNO AO CHAMADOR: ESTOQUE INCREMENTADO.
229400     MOVE 'Estoque incrementado.' TO LIV-RETORNO-MSG.
229500* PONTO DE SAIDA (EXIT) DA ROTINA 2060.
229600* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
229700 2060-FIM.
229800     EXIT.
229900
230000* 2070-DECREMENTA-ESTOQUE - REJEITA SE O ESTOQUE ATUAL JA ESTIVER
230100* EM ZERO OU MENOS, SENAO SUBTRAI 1
230200 2070-DECREMENTA-ESTOQUE.
230300* IF LA-ESTOQUE NOT > 0
230400     IF LA-ESTOQUE NOT > 0
230500* RETORNO AO CHAMADOR: R
230600         MOVE 'R' TO LIV-RETORNO-COD
230700* RETORNO AO CHAMADOR: ESTOQUE INSUFICIENTE.
230800         MOVE 'Estoque insuficiente.' TO LIV-RETORNO-MSG
230900* GO TO 2070-FIM
231000         GO TO 2070-FIM.
231100* SUBTRACT 1 FROM LS-ESTOQUE
231200     SUBTRACT 1 FROM LS-ESTOQUE.
231300* RETORNO AO CHAMADOR: A
231400     MOVE 'A' TO LIV-RETORNO-COD.
231500* RETORNO AO CHAMADOR: ESTOQUE DECREMENTADO.
231600     MOVE 'Estoque decrementado.' TO LIV-RETORNO-MSG.
231700* PONTO DE SAIDA (EXIT) DA ROTINA 2070.
231800* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
231900 2070-FIM.
232000     EXIT.
232100
232200* 2075-VERIFICA-DISPONIBILIDADE - DISPONIVEL = ESTOQUE MAIOR QUE
232300* ZERO. E UM CALCULO, NAO MEXE NA SITUACAO GRAVADA DO LIVRO
232400 2075-VERIFICA-DISPONIBILIDADE.
232500* RETORNO AO CHAMADOR: A
232600     MOVE 'A' TO LIV-RETORNO-COD.
232700* IF LA-ESTOQUE > 0
232800     IF LA-ESTOQUE > 0
232900* RETORNO AO CHAMADOR: LIVRO DISPONIVEL.
233000         MOVE 'Livro disponivel.' TO LIV-RETORNO-MSG
233100* GO TO 2075-FIM
233200         GO TO 2075-FIM.
233300* RETORNO AO CHAMADOR: LIVRO INDISPONIVEL.
233400     MOVE 'Livro indisponivel.' TO LIV-RETORNO-MSG.
233500* PONTO DE SAIDA (EXIT) DA ROTINA 2075.
233600* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
233700 2075-FIM.
233800     EXIT.
233900
234000* 2080-ATUALIZA-SITUACAO - A NOVA SITUACAO PRECISA SER UMA DAS
234100* TRES VALIDAS (D=DISPONIVEL, E=EMPRESTADO, R=RESERVADO) - VIDE
234200* VRS 2.4, A TABELA TINHA 'I' ONDE DEVERIA TER 'R'
234300 2080-ATUALIZA-SITUACAO.
234400* MOVE 'N' TO SITUACAO-LIVRO-VALIDA
234500     MOVE 'N' TO SITUACAO-LIVRO-VALIDA.
234600* SET IDX-SIT TO 1
234700     SET IDX-SIT TO 1.
234800* SEARCH SITUACAO-VALIDA
234900     SEARCH SITUACAO-VALIDA
235000         AT END
235100* GO TO 2080-VERIFICA
235200             GO TO 2080-VERIFICA
235300         WHEN SITUACAO-VALIDA (IDX-SIT) = LC-NOVA-SITUACAO
235400* MOVE 'S' TO SITUACAO-LIVRO-VALIDA
235500             MOVE 'S' TO SITUACAO-LIVRO-VALIDA.
235600* ROTINA VERIFICA.
235700* PARTE DA SECAO 2080 DO PROGRAMA EMPBIB-COB.
235800 2080-VERIFICA.
235900* IF SITUACAO-LIVRO-VALIDA = 'N'
236000     IF SITUACAO-LIVRO-VALIDA = 'N'
236100* RETORNO AO CHAMADOR: R
236200         MOVE 'R' TO LIV-RETORNO-COD
236300* RETORNO AO CHAMADOR: SITUACAO DE LIVRO INVALIDA.
236400         MOVE 'Situacao de livro invalida.' TO LIV-RETORNO-MSG
236500* GO TO 2080-FIM
236600         GO TO 2080-FIM.
236700* MOVE LC-NOVA-SITUACAO TO LS-SITUACAO
236800     MOVE LC-NOVA-SITUACAO TO LS-SITUACAO.
236900* RETORNO AO CHAMADOR: A
237000     MOVE 'A' TO LIV-RETORNO-COD.
237100* RETORNO AO CHAMADOR: SITUACAO ATUALIZADA.
237200     MOVE 'Situacao atualizada.' TO LIV-RETORNO-MSG.
237300* PONTO DE SAIDA (EXIT) DA ROTINA 2080.
237400* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
237500 2080-FIM.
237600     EXIT.
237700
237800* 2090-CONSULTA-POR-AUTOR - COMPARACAO SEM DISTINCAO DE MAIUSCULAS
237900* E MINUSCULAS, VIA INSPECT CONVERTING, SEM USO DE FUNCTION
238000* UPPER-CASE (QUE O COMPILADOR DESTA CASA NAO OFERECE)
238100 2090-CONSULTA-POR-AUTOR.
238200* MOVE LC-AUTOR        TO AUTOR-PROCURADO
238300     MOVE LC-AUTOR        TO AUTOR-PROCURADO.
238400* MOVE LA-AUTOR        TO AUTOR-DO-LIVRO
238500     MOVE LA-AUTOR        TO AUTOR-DO-LIVRO.
238600     INSPECT AUTOR-PROCURADO
238700         CONVERTING ALFA-MINUSCULO TO ALFA-MAIUSCULO.
238800     INSPECT AUTOR-DO-LIVRO
238900         CONVERTING ALFA-MINUSCULO TO ALFA-MAIUSCULO.
239000* RETORNO AO CHAMADOR: A
239100     MOVE 'A' TO LIV-RETORNO-COD.
239200* IF AUTOR-PROCURADO = AUTOR-DO-LIVRO
239300     IF AUTOR-PROCURADO = AUTOR-DO-LIVRO
239400* RETORNO AO CHAMADOR: AUTOR CONFERE.
239500         MOVE 'Autor confere.' TO LIV-RETORNO-MSG
239600* GO TO 2090-FIM
239700         GO TO 2090-FIM.
239800* RETORNO AO CHAMADOR: AUTOR NAO CONFERE.
239900     MOVE 'Autor nao confere.' TO LIV-RETORNO-MSG.
240000* PONTO DE SAIDA (EXIT) DA ROTINA 2090.
240100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
240200 2090-FIM.
240300     EXIT.
240400
240500* SECAO 3000 - RELATORIOS DE FECHAMENTO DE LOTE (EX RELBIB-COB,
240600* INLINE DESDE A VRS 2.3). AS CINCO ROTINAS ABAIXO LEEM AS TRES
240700* TABELAS EM MEMORIA DESTE PROGRAMA E EMPILHAM CADA LINHA PRONTA
240800* EM TABELA-LINHAS-REL; QUEM GRAVA NO ARQ-RELATORIO E
240900* 0850-MONTA-RELATORIOS
241000
241100* ROTINA GERA RELATORIOS.
241200* PARTE DA SECAO 3000 DO PROGRAMA EMPBIB-COB.
241300 3000-GERA-RELATORIOS.
241400* MOVE 0 TO QTD-LINHAS-REL
241500     MOVE 0 TO QTD-LINHAS-REL.
241600* PERFORM 3100-RELATORIO-MAIS-EMPRESTADOS THRU 3100-FIM
241700     PERFORM 3100-RELATORIO-MAIS-EMPRESTADOS THRU 3100-FIM.
241800* PERFORM 3200-RELATORIO-USUARIOS-ATIVOS THRU 3200-FIM
241900     PERFORM 3200-RELATORIO-USUARIOS-ATIVOS THRU 3200-FIM.
242000* PERFORM 3300-RELATORIO-EMPRESTIMOS-ATIVOS THRU 3300-FIM
242100     PERFORM 3300-RELATORIO-EMPRESTIMOS-ATIVOS THRU 3300-FIM.
242200* PERFORM 3400-RELATORIO-ACERVO THRU 3400-FIM
242300     PERFORM 3400-RELATORIO-ACERVO THRU 3400-FIM.
242400* PERFORM 3500-RELATORIO-USUARIOS THRU 3500-FIM
242500     PERFORM 3500-RELATORIO-USUARIOS THRU 3500-FIM.
242600* PONTO DE SAIDA (EXIT) DA ROTINA 3000.
242700* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
242800 3000-FIM.
242900     EXIT.
243000
243100* 3100-RELATORIO-MAIS-EMPRESTADOS - RANKING DOS 10 LIVROS COM MAIS
243200* EMPRESTIMOS (CONTANDO TODA A RAZAO, ATIVO OU DEVOLVIDO). UMA
243300* PASSADA PELA TABELA-EMPRESTIMOS SOMANDO NA TABELA PARALELA DE
243400* CONTADORES CONT-LIVRO, DEPOIS 10 VARREDURAS PELO MAIOR
243500* CONTADOR AINDA NAO USADO (TECNICA RESTRITA A MEMORIA, SEM
243600* SORT) - LIVRO NAO ENCONTRADO NO ACERVO E IGNORADO
243700 3100-RELATORIO-MAIS-EMPRESTADOS.
243800* MOVE CAB1-R1 TO LINHA-SAIDA
243900     MOVE CAB1-R1 TO LINHA-SAIDA.
244000* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
244100     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
244200* MOVE CAB2-R1 TO LINHA-SAIDA
244300     MOVE CAB2-R1 TO LINHA-SAIDA.
244400* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
244500     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
244600* PERFORM 3101-ZERA-CONTADORES-LIVRO THRU 3101-FIM
244700     PERFORM 3101-ZERA-CONTADORES-LIVRO THRU 3101-FIM
244800         VARYING IDX-1 FROM 1 BY 1
244900         UNTIL IDX-1 > QTD-LIVROS.
245000* PERFORM 3102-CONTA-EMPRESTIMOS-LIVRO THRU 3102-FIM
245100     PERFORM 3102-CONTA-EMPRESTIMOS-LIVRO THRU 3102-FIM
245200         VARYING IDX-1 FROM 1 BY 1
245300         UNTIL IDX-1 > QTD-EMPRESTIMOS.
245400* MOVE 'N' TO SEM-MAIS
245500     MOVE 'N' TO SEM-MAIS.
245600* PERFORM 3103-IMPRIME-RANK-LIVRO THRU 3103-FIM
245700     PERFORM 3103-IMPRIME-RANK-LIVRO THRU 3103-FIM
245800         VARYING RANK-NUM FROM 1 BY 1
245900         UNTIL RANK-NUM > 10 OR ACABOU-RANKING.
246000* PONTO DE SAIDA (EXIT) DA ROTINA 3100.
246100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
246200 3100-FIM.
246300     EXIT.
246400
246500* ROTINA ZERA CONTADORES LIVRO.
246600* PARTE DA SECAO 3101 DO PROGRAMA EMPBIB-COB.
246700 3101-ZERA-CONTADORES-LIVRO.
246800* MOVE ZERO TO CONT-LIVRO (IDX-1)
246900     MOVE ZERO TO CONT-LIVRO (IDX-1).
247000* MOVE 'N' TO USADO-LIVRO (IDX-1)
247100     MOVE 'N' TO USADO-LIVRO (IDX-1).
247200* PONTO DE SAIDA (EXIT) DA ROTINA 3101.
247300* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
247400 3101-FIM.
247500     EXIT.
247600
247700* PARA CADA EMPRESTIMO DA RAZAO, LOCALIZA O LIVRO PELO ISBN E
247800* SOMA 1 NO CONTADOR DA SUA POSICAO NA TABELA-LIVROS
247900 3102-CONTA-EMPRESTIMOS-LIVRO.
248000* SET IDX-LIV TO 1
248100     SET IDX-LIV TO 1.
248200* SEARCH TAB-LIV
248300     SEARCH TAB-LIV
248400         AT END GO TO 3102-FIM
248500         WHEN IDX-LIV > QTD-LIVROS
248600* GO TO 3102-FIM
248700             GO TO 3102-FIM
248800         WHEN TL-ISBN (IDX-LIV) = TE-ISBN (IDX-1)
248900* ADD 1 TO CONT-LIVRO (IDX-LIV)
249000             ADD 1 TO CONT-LIVRO (IDX-LIV).
249100* PONTO DE SAIDA (EXIT) DA ROTINA 3102.
249200* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
249300 3102-FIM.
249400     EXIT.
249500
249600* VARRE OS CONTADORES PROCURANDO O MAIOR AINDA NAO IMPRESSO.
249700* MAIOR-QUE-ESTRITO (E NAO MAIOR-OU-IGUAL) PRESERVA A ORDEM DE
249800* OCORRENCIA NO ACERVO QUANDO HOUVER EMPATE (VIDE SPEC)
249900 3103-IMPRIME-RANK-LIVRO.
250000* MOVE ZERO TO MELHOR-CONT
250100     MOVE ZERO TO MELHOR-CONT.
250200* MOVE ZERO TO MELHOR-IDX
250300     MOVE ZERO TO MELHOR-IDX.
250400* PERFORM 3104-PROCURA-MELHOR-LIVRO THRU 3104-FIM
250500     PERFORM 3104-PROCURA-MELHOR-LIVRO THRU 3104-FIM
250600         VARYING IDX-1 FROM 1 BY 1
250700         UNTIL IDX-1 > QTD-LIVROS.
250800* IF MELHOR-CONT = ZERO
250900     IF MELHOR-CONT = ZERO
251000* MOVE 'S' TO SEM-MAIS
251100         MOVE 'S' TO SEM-MAIS
251200* GO TO 3103-FIM
251300         GO TO 3103-FIM.
251400* MOVE 'S' TO USADO-LIVRO (MELHOR-IDX)
251500     MOVE 'S' TO USADO-LIVRO (MELHOR-IDX).
251600* MOVE SPACES TO LINHA-SAIDA
251700     MOVE SPACES TO LINHA-SAIDA.
251800* MOVE DET-R1 TO LINHA-SAIDA
251900     MOVE DET-R1 TO LINHA-SAIDA.
252000* MOVE RANK-NUM TO DR1-RANK
252100     MOVE RANK-NUM TO DR1-RANK.
252200* MOVE TL-ISBN (MELHOR-IDX) TO DR1-ISBN
252300     MOVE TL-ISBN (MELHOR-IDX) TO DR1-ISBN.
252400* MOVE TL-TITULO (MELHOR-IDX) TO DR1-TITULO
252500     MOVE TL-TITULO (MELHOR-IDX) TO DR1-TITULO.
252600* MOVE TL-AUTOR (MELHOR-IDX) TO DR1-AUTOR
252700     MOVE TL-AUTOR (MELHOR-IDX) TO DR1-AUTOR.
252800* MOVE MELHOR-CONT TO DR1-QTDE
252900     MOVE MELHOR-CONT TO DR1-QTDE.
253000* MOVE DET-R1 TO LINHA-SAIDA
253100     MOVE DET-R1 TO LINHA-SAIDA.
253200* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
253300     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
253400* PONTO DE SAIDA (EXIT) DA ROTINA 3103.
253500* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
253600 3103-FIM.
253700     EXIT.
253800
253900* ROTINA PROCURA MELHOR LIVRO.
254000* PARTE DA SECAO 3104 DO PROGRAMA EMPBIB-COB.
254100 3104-PROCURA-MELHOR-LIVRO.
254200* IF USADO-LIVRO (IDX-1) = 'S'
254300     IF USADO-LIVRO (IDX-1) = 'S'
254400* GO TO 3104-FIM
254500         GO TO 3104-FIM.
254600* IF CONT-LIVRO (IDX-1) > MELHOR-CONT
254700     IF CONT-LIVRO (IDX-1) > MELHOR-CONT
254800* MOVE CONT-LIVRO (IDX-1) TO MELHOR-CONT
254900         MOVE CONT-LIVRO (IDX-1) TO MELHOR-CONT
255000* MOVE IDX-1 TO MELHOR-IDX
255100         MOVE IDX-1 TO MELHOR-IDX.
255200* PONTO DE SAIDA (EXIT) DA ROTINA 3104.
255300* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
255400 3104-FIM.
255500     EXIT.
255600
255700* 3200-RELATORIO-USUARIOS-ATIVOS - MESMA TECNICA DO RELATORIO 1,
255800* SOBRE A TABELA-USUARIOS, CONTANDO TODOS OS EMPRESTIMOS DA RAZAO
255900 3200-RELATORIO-USUARIOS-ATIVOS.
256000* MOVE CAB1-R2 TO LINHA-SAIDA
256100     MOVE CAB1-R2 TO LINHA-SAIDA.
256200* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
256300     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
256400* MOVE CAB2-R2 TO LINHA-SAIDA
256500     MOVE CAB2-R2 TO LINHA-SAIDA.
256600* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
256700     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
256800* PERFORM 3201-ZERA-CONTADORES-USU THRU 3201-FIM
256900     PERFORM 3201-ZERA-CONTADORES-USU THRU 3201-FIM
257000         VARYING IDX-1 FROM 1 BY 1
257100         UNTIL IDX-1 > QTD-USUARIOS.
257200* PERFORM 3202-CONTA-EMPRESTIMOS-USU THRU 3202-FIM
257300     PERFORM 3202-CONTA-EMPRESTIMOS-USU THRU 3202-FIM
257400         VARYING IDX-1 FROM 1 BY 1
257500         UNTIL IDX-1 > QTD-EMPRESTIMOS.
257600* MOVE 'N' TO SEM-MAIS
257700     MOVE 'N' TO SEM-MAIS.
257800* PERFORM 3203-IMPRIME-RANK-USU THRU 3203-FIM
257900     PERFORM 3203-IMPRIME-RANK-USU THRU 3203-FIM
258000         VARYING RANK-NUM FROM 1 BY 1
258100         UNTIL RANK-NUM > 10 OR ACABOU-RANKING.
258200* PONTO DE SAIDA (EXIT) DA ROTINA 3200.
258300* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
258400 3200-FIM.
258500     EXIT.
258600
258700* ROTINA ZERA CONTADORES USU.
258800* PARTE DA SECAO 3201 DO PROGRAMA EMPBIB-COB.
258900 3201-ZERA-CONTADORES-USU.
259000* MOVE ZERO TO CONT-USU (IDX-1)
259100     MOVE ZERO TO CONT-USU (IDX-1).
259200* MOVE 'N' TO USADO-USU (IDX-1)
259300     MOVE 'N' TO USADO-USU (IDX-1).
259400* PONTO DE SAIDA (EXIT) DA ROTINA 3201.
259500* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
259600 3201-FIM.
259700     EXIT.
259800
259900* ROTINA CONTA EMPRESTIMOS USU.
260000* PARTE DA SECAO 3202 DO PROGRAMA EMPBIB-COB.
260100 3202-CONTA-EMPRESTIMOS-USU.
260200* SET IDX-USU TO 1
260300     SET IDX-USU TO 1.
260400* SEARCH TAB-USU
260500     SEARCH TAB-USU
260600         AT END GO TO 3202-FIM
260700         WHEN IDX-USU > QTD-USUARIOS
260800* GO TO 3202-FIM
260900             GO TO 3202-FIM
261000         WHEN TU-MATRICULA (IDX-USU) = TE-MATRICULA (IDX-1)
261100* ADD 1 TO CONT-USU (IDX-USU)
261200             ADD 1 TO CONT-USU (IDX-USU).
261300* PONTO DE SAIDA (EXIT) DA ROTINA 3202.
261400* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
261500 3202-FIM.
261600     EXIT.
261700
261800* ROTINA IMPRIME RANK USU.
261900* PARTE DA SECAO 3203 DO PROGRAMA EMPBIB-COB.
262000 3203-IMPRIME-RANK-USU.
262100* MOVE ZERO TO MELHOR-CONT
262200     MOVE ZERO TO MELHOR-CONT.
262300* MOVE ZERO TO MELHOR-IDX
262400     MOVE ZERO TO MELHOR-IDX.
262500* PERFORM 3204-PROCURA-MELHOR-USU THRU 3204-FIM
262600     PERFORM 3204-PROCURA-MELHOR-USU THRU 3204-FIM
262700         VARYING IDX-1 FROM 1 BY 1
262800         UNTIL IDX-1 > QTD-USUARIOS.
262900* IF MELHOR-CONT = ZERO
263000     IF MELHOR-CONT = ZERO
263100* MOVE 'S' TO SEM-MAIS
263200         MOVE 'S' TO SEM-MAIS
263300* GO TO 3203-FIM
263400         GO TO 3203-FIM.
263500* MOVE 'S' TO USADO-USU (MELHOR-IDX)
263600     MOVE 'S' TO USADO-USU (MELHOR-IDX).
263700* MOVE SPACES TO LINHA-SAIDA
263800     MOVE SPACES TO LINHA-SAIDA.
263900* MOVE DET-R2 TO LINHA-SAIDA
264000     MOVE DET-R2 TO LINHA-SAIDA.
264100* MOVE RANK-NUM TO DR2-RANK
264200     MOVE RANK-NUM TO DR2-RANK.
264300* MOVE TU-MATRICULA (MELHOR-IDX) TO DR2-MATRIC
264400     MOVE TU-MATRICULA (MELHOR-IDX) TO DR2-MATRIC.
264500* MOVE TU-NOME (MELHOR-IDX) TO DR2-NOME
264600     MOVE TU-NOME (MELHOR-IDX) TO DR2-NOME.
264700* PERFORM 3205-TRADUZ-TIPO-USU THRU 3205-FIM
264800     PERFORM 3205-TRADUZ-TIPO-USU THRU 3205-FIM.
264900* MOVE MELHOR-CONT TO DR2-QTDE
265000     MOVE MELHOR-CONT TO DR2-QTDE.
265100* MOVE DET-R2 TO LINHA-SAIDA
265200     MOVE DET-R2 TO LINHA-SAIDA.
265300* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
265400     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
265500* PONTO DE SAIDA (EXIT) DA ROTINA 3203.
265600* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
265700 3203-FIM.
265800     EXIT.
265900
266000* ROTINA PROCURA MELHOR USU.
266100* PARTE DA SECAO 3204 DO PROGRAMA EMPBIB-COB.
266200 3204-PROCURA-MELHOR-USU.
266300* IF USADO-USU (IDX-1) = 'S'
266400     IF USADO-USU (IDX-1) = 'S'
266500* GO TO 3204-FIM
266600         GO TO 3204-FIM.
266700* IF CONT-USU (IDX-1) > MELHOR-CONT
266800     IF CONT-USU (IDX-1) > MELHOR-CONT
266900* MOVE CONT-USU (IDX-1) TO MELHOR-CONT
267000         MOVE CONT-USU (IDX-1) TO MELHOR-CONT
267100* MOVE IDX-1 TO MELHOR-IDX
267200         MOVE IDX-1 TO MELHOR-IDX.
267300* PONTO DE SAIDA (EXIT) DA ROTINA 3204.
267400* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
267500 3204-FIM.
267600     EXIT.
267700
267800* TIPO POR EXTENSO PARA O RELATORIO - MESMOS CODIGOS VALIDADOS
267900* NA SECAO 1000 / 0120-VALIDA-TIPO (A/F/P)
268000 3205-TRADUZ-TIPO-USU.
268100* IF TU-TIPO (MELHOR-IDX) = 'A'
268200     IF TU-TIPO (MELHOR-IDX) = 'A'
268300* MOVE 'ALUNO' TO DR2-TIPO
268400         MOVE 'ALUNO' TO DR2-TIPO
268500* GO TO 3205-FIM
268600         GO TO 3205-FIM.
268700* IF TU-TIPO (MELHOR-IDX) = 'F'
268800     IF TU-TIPO (MELHOR-IDX) = 'F'
268900* MOVE 'FUNCIONARIO' TO DR2-TIPO
269000         MOVE 'FUNCIONARIO' TO DR2-TIPO
269100* GO TO 3205-FIM
269200         GO TO 3205-FIM.
269300* IF TU-TIPO (MELHOR-IDX) = 'P'
269400     IF TU-TIPO (MELHOR-IDX) = 'P'
269500* MOVE 'PROFESSOR' TO DR2-TIPO
269600         MOVE 'PROFESSOR' TO DR2-TIPO
269700* GO TO 3205-FIM
269800         GO TO 3205-FIM.
269900* MOVE SPACES TO DR2-TIPO
270000     MOVE SPACES TO DR2-TIPO.
270100* PONTO DE SAIDA (EXIT) DA ROTINA 3205.
270200* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
270300 3205-FIM.
270400     EXIT.
270500
270600* 3300-RELATORIO-EMPRESTIMOS-ATIVOS - UMA LINHA POR EMPRESTIMO
270700* COM SITUACAO ATIVA OU ATRASADA NA RAZAO (DEVOLVIDO NAO ENTRA).
270800* USUARIO/LIVRO NAO ENCONTRADOS NAS TABELAS MESTRAS SAO
270900* IGNORADOS (REGISTRO MESTRE AUSENTE, VIDE SPEC)
271000 3300-RELATORIO-EMPRESTIMOS-ATIVOS.
271100* MOVE CAB1-R3 TO LINHA-SAIDA
271200     MOVE CAB1-R3 TO LINHA-SAIDA.
271300* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
271400     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
271500* MOVE CAB2-R3 TO LINHA-SAIDA
271600     MOVE CAB2-R3 TO LINHA-SAIDA.
271700* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
271800     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
271900* PERFORM 3301-IMPRIME-EMPRESTIMO THRU 3301-FIM
272000     PERFORM 3301-IMPRIME-EMPRESTIMO THRU 3301-FIM
272100         VARYING IDX-1 FROM 1 BY 1
272200         UNTIL IDX-1 > QTD-EMPRESTIMOS.
272300* PONTO DE SAIDA (EXIT) DA ROTINA 3300.
272400* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
272500 3300-FIM.
272600     EXIT.
272700
272800* ROTINA IMPRIME EMPRESTIMO.
272900* PARTE DA SECAO 3301 DO PROGRAMA EMPBIB-COB.
273000 3301-IMPRIME-EMPRESTIMO.
273100* IF TE-DEVOLVIDO (IDX-1)
273200     IF TE-DEVOLVIDO (IDX-1)
273300* GO TO 3301-FIM
273400         GO TO 3301-FIM.
273500* MOVE 0 TO ACHOU-USUARIO-R3
273600     MOVE 0 TO ACHOU-USUARIO-R3.
273700* SET IDX-USU TO 1
273800     SET IDX-USU TO 1.
273900* SEARCH TAB-USU
274000     SEARCH TAB-USU
274100         AT END GO TO 3301-FIM
274200         WHEN IDX-USU > QTD-USUARIOS
274300* GO TO 3301-FIM
274400             GO TO 3301-FIM
274500         WHEN TU-MATRICULA (IDX-USU) = TE-MATRICULA (IDX-1)
274600* MOVE 1 TO ACHOU-USUARIO-R3
274700             MOVE 1 TO ACHOU-USUARIO-R3.
274800* IF ACHOU-USUARIO-R3 = 0
274900     IF ACHOU-USUARIO-R3 = 0
275000* GO TO 3301-FIM
275100         GO TO 3301-FIM.
275200* MOVE 0 TO ACHOU-LIVRO-R3
275300     MOVE 0 TO ACHOU-LIVRO-R3.
275400* SET IDX-LIV TO 1
275500     SET IDX-LIV TO 1.
275600* SEARCH TAB-LIV
275700     SEARCH TAB-LIV
275800         AT END GO TO 3301-FIM
275900         WHEN IDX-LIV > QTD-LIVROS
276000* GO TO 3301-FIM
276100             GO TO 3301-FIM
276200         WHEN TL-ISBN (IDX-LIV) = TE-ISBN (IDX-1)
276300* MOVE 1 TO ACHOU-LIVRO-R3
276400             MOVE 1 TO ACHOU-LIVRO-R3.
276500* IF ACHOU-LIVRO-R3 = 0
276600     IF ACHOU-LIVRO-R3 = 0
276700* GO TO 3301-FIM
276800         GO TO 3301-FIM.
276900* MOVE TE-DT-PREVISTA (IDX-1) TO DATA-CALC-N
277000     MOVE TE-DT-PREVISTA (IDX-1) TO DATA-CALC-N.
277100* PERFORM 3303-CALCULA-NUM-ORDEM THRU 3303-FIM
277200     PERFORM 3303-CALCULA-NUM-ORDEM THRU 3303-FIM.
277300* MOVE NUM-ORDEM-EMP TO NUM-ORDEM-REL
277400     MOVE NUM-ORDEM-EMP TO NUM-ORDEM-REL.
277500* MOVE DATA-RELATORIO TO DATA-CALC-N
277600     MOVE DATA-RELATORIO TO DATA-CALC-N.
277700* PERFORM 3303-CALCULA-NUM-ORDEM THRU 3303-FIM
277800     PERFORM 3303-CALCULA-NUM-ORDEM THRU 3303-FIM.
277900* SUBTRACT NUM-ORDEM-EMP FROM NUM-ORDEM-REL
278000     SUBTRACT NUM-ORDEM-EMP FROM NUM-ORDEM-REL
278100         GIVING DIAS-RESTANTES.
278200* MOVE DIAS-RESTANTES TO DIAS-RESTANTES-ED
278300     MOVE DIAS-RESTANTES TO DIAS-RESTANTES-ED.
278400* MOVE SPACES TO DR3-ATRASO
278500     MOVE SPACES TO DR3-ATRASO.
278600* IF DR-SINAL = '-'
278700     IF DR-SINAL = '-'
278800* MOVE 'ATRAS' TO DR3-ATRASO
278900         MOVE 'ATRAS' TO DR3-ATRASO.
279000* MOVE SPACES TO LINHA-SAIDA
279100     MOVE SPACES TO LINHA-SAIDA.
279200* MOVE DET-R3 TO LINHA-SAIDA
279300     MOVE DET-R3 TO LINHA-SAIDA.
279400* MOVE TE-NUMERO (IDX-1) TO DR3-NUMERO
279500     MOVE TE-NUMERO (IDX-1) TO DR3-NUMERO.
279600* MOVE TU-NOME (IDX-USU) TO DR3-NOME
279700     MOVE TU-NOME (IDX-USU) TO DR3-NOME.
279800* MOVE TL-TITULO (IDX-LIV) TO DR3-TITULO
279900     MOVE TL-TITULO (IDX-LIV) TO DR3-TITULO.
280000* MOVE TE-DT-EMPRESTIMO (IDX-1) TO DR3-DT-EMP
280100     MOVE TE-DT-EMPRESTIMO (IDX-1) TO DR3-DT-EMP.
280200* MOVE TE-DT-PREVISTA (IDX-1) TO DR3-DT-PREV
280300     MOVE TE-DT-PREVISTA (IDX-1) TO DR3-DT-PREV.
280400* MOVE DIAS-RESTANTES-ED TO DR3-DIAS
280500     MOVE DIAS-RESTANTES-ED TO DR3-DIAS.
280600* MOVE DET-R3 TO LINHA-SAIDA
280700     MOVE DET-R3 TO LINHA-SAIDA.
280800* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
280900     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
281000* PONTO DE SAIDA (EXIT) DA ROTINA 3301.
281100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
281200 3301-FIM.
281300     EXIT.
281400
281500* 3303-CALCULA-NUM-ORDEM - NUMERO DE ORDEM DO DIA DENTRO DO SEU
281600* ANO-MES-DIA (DATA-CALC-INI, JA DESMEMBRADA PELO CHAMADOR) PARA
281700* QUE UMA SUBTRACAO ENTRE DUAS DATAS DE QUALQUER MES OU ANO
281800* RESULTE DIRETO NA DIFERENCA EM DIAS CORRIDOS. SEM COMPUTE -
281900* FORMULA DECOMPOSTA EM ADD/SUBTRACT/MULTIPLY/DIVIDE, NA NORMA
282000* DA CASA
282100 3303-CALCULA-NUM-ORDEM.
282200* SUBTRACT 1 FROM DC2-ANO GIVING AM1
282300     SUBTRACT 1 FROM DC2-ANO GIVING AM1.
282400     MULTIPLY AM1 BY 365 GIVING DIAS-ANTES-ANO.
282500     DIVIDE AM1 BY 4 GIVING DIV4
282600         REMAINDER RESTO-DIV.
282700* ADD DIV4 TO DIAS-ANTES-ANO
282800     ADD DIV4 TO DIAS-ANTES-ANO.
282900     DIVIDE AM1 BY 100 GIVING DIV100
283000         REMAINDER RESTO-DIV.
283100* SUBTRACT DIV100 FROM DIAS-ANTES-ANO
283200     SUBTRACT DIV100 FROM DIAS-ANTES-ANO.
283300     DIVIDE AM1 BY 400 GIVING DIV400
283400         REMAINDER RESTO-DIV.
283500* ADD DIV400 TO DIAS-ANTES-ANO
283600     ADD DIV400 TO DIAS-ANTES-ANO.
283700* PERFORM 3304-VERIFICA-BISSEXTO-REL THRU 3304-FIM
283800     PERFORM 3304-VERIFICA-BISSEXTO-REL THRU 3304-FIM.
283900* MOVE DIAS-ACUM-MES (DC2-MES) TO DIAS-ANTES-MES
284000     MOVE DIAS-ACUM-MES (DC2-MES) TO DIAS-ANTES-MES.
284100* IF ANO-BISSEXTO-REL AND DC2-MES > 2
284200     IF ANO-BISSEXTO-REL AND DC2-MES > 2
284300* ADD 1 TO DIAS-ANTES-MES
284400         ADD 1 TO DIAS-ANTES-MES.
284500* ADD DIAS-ANTES-ANO TO DIAS-ANTES-MES
284600     ADD DIAS-ANTES-ANO TO DIAS-ANTES-MES
284700         GIVING NUM-ORDEM-EMP.
284800* ADD DC2-DIA TO NUM-ORDEM-EMP
284900     ADD DC2-DIA TO NUM-ORDEM-EMP.
285000* PONTO DE SAIDA (EXIT) DA ROTINA 3303.
285100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
285200 3303-FIM.
285300     EXIT.
285400
285500* 3304-VERIFICA-BISSEXTO-REL - MESMA REGRA DE 0543-VERIFICA-
285600* BISSEXTO, RESTRITA AO ANO JA CARREGADO EM DC2-ANO
285700 3304-VERIFICA-BISSEXTO-REL.
285800* MOVE 'N' TO BISSEXTO-REL
285900     MOVE 'N' TO BISSEXTO-REL.
286000     DIVIDE DC2-ANO BY 400 GIVING DIV400
286100         REMAINDER RESTO-DIV.
286200* IF RESTO-DIV = 0
286300     IF RESTO-DIV = 0
286400* MOVE 'S' TO BISSEXTO-REL
286500         MOVE 'S' TO BISSEXTO-REL
286600* GO TO 3304-FIM
286700         GO TO 3304-FIM.
286800     DIVIDE DC2-ANO BY 100 GIVING DIV100
286900         REMAINDER RESTO-DIV.
287000* IF RESTO-DIV = 0
287100     IF RESTO-DIV = 0
287200* GO TO 3304-FIM
287300         GO TO 3304-FIM.
287400     DIVIDE DC2-ANO BY 4 GIVING DIV4
287500         REMAINDER RESTO-DIV.
287600* IF RESTO-DIV = 0
287700     IF RESTO-DIV = 0
287800* MOVE 'S' TO BISSEXTO-REL
287900         MOVE 'S' TO BISSEXTO-REL.
288000* PONTO DE SAIDA (EXIT) DA ROTINA 3304.
288100* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
288200 3304-FIM.
288300     EXIT.
288400
288500* 3400-RELATORIO-ACERVO - TRES TOTAIS: QTDE DE TITULOS, TOTAL DE
288600* EXEMPLARES EM ESTOQUE E TITULOS COM ESTOQUE ZERADO
288700 3400-RELATORIO-ACERVO.
288800* MOVE SPACES TO CAB1-RESUMO
288900     MOVE SPACES TO CAB1-RESUMO.
289000* MOVE 'RELATORIO 4 - RESUMO DO ACERVO' TO CR-TITULO
289100     MOVE 'RELATORIO 4 - RESUMO DO ACERVO' TO CR-TITULO.
289200* MOVE CAB1-RESUMO TO LINHA-SAIDA
289300     MOVE CAB1-RESUMO TO LINHA-SAIDA.
289400* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
289500     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
289600* MOVE ZERO TO IDX-2
289700     MOVE ZERO TO IDX-2.
289800* MOVE ZERO TO MELHOR-CONT
289900     MOVE ZERO TO MELHOR-CONT.
290000* PERFORM 3401-SOMA-LIVRO THRU 3401-FIM
290100     PERFORM 3401-SOMA-LIVRO THRU 3401-FIM
290200         VARYING IDX-1 FROM 1 BY 1
290300         UNTIL IDX-1 > QTD-LIVROS.
290400* MOVE SPACES TO LINHA-TOTAL-REL
290500     MOVE SPACES TO LINHA-TOTAL-REL.
290600* MOVE 'TOTAL DE TITULOS CADASTRADOS' TO LT2-ROTULO
290700     MOVE 'TOTAL DE TITULOS CADASTRADOS' TO LT2-ROTULO.
290800* MOVE QTD-LIVROS TO LT2-VALOR
290900     MOVE QTD-LIVROS TO LT2-VALOR.
291000* MOVE LINHA-TOTAL-REL TO LINHA-SAIDA
291100     MOVE LINHA-TOTAL-REL TO LINHA-SAIDA.
291200* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
291300     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
291400* MOVE SPACES TO LINHA-TOTAL-REL
291500     MOVE SPACES TO LINHA-TOTAL-REL.
291600* MOVE 'TOTAL DE EXEMPLARES EM ESTOQUE' TO LT2-ROTULO
291700     MOVE 'TOTAL DE EXEMPLARES EM ESTOQUE' TO LT2-ROTULO.
291800* MOVE MELHOR-CONT TO LT2-VALOR
291900     MOVE MELHOR-CONT TO LT2-VALOR.
292000* MOVE LINHA-TOTAL-REL TO LINHA-SAIDA
292100     MOVE LINHA-TOTAL-REL TO LINHA-SAIDA.
292200* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
292300     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
292400* MOVE SPACES TO LINHA-TOTAL-REL
292500     MOVE SPACES TO LINHA-TOTAL-REL.
292600* MOVE 'TOTAL DE TITULOS COM ESTOQUE ZERO' TO LT2-ROTULO
292700     MOVE 'TOTAL DE TITULOS COM ESTOQUE ZERO' TO LT2-ROTULO.
292800* MOVE IDX-2 TO LT2-VALOR
292900     MOVE IDX-2 TO LT2-VALOR.
293000* MOVE LINHA-TOTAL-REL TO LINHA-SAIDA
293100     MOVE LINHA-TOTAL-REL TO LINHA-SAIDA.
293200* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
293300     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
293400* PONTO DE SAIDA (EXIT) DA ROTINA 3400.
293500* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
293600 3400-FIM.
293700     EXIT.
293800
293900* MELHOR-CONT ACUMULA O ESTOQUE TOTAL E IDX-2 A
294000* CONTAGEM DE TITULOS ZERADOS - REAPROVEITADOS AQUI SO COMO
294100* ACUMULADORES, NAO CARREGAM RANKING NESTE PARAGRAFO
294200 3401-SOMA-LIVRO.
294300* ADD TL-ESTOQUE (IDX-1) TO MELHOR-CONT
294400     ADD TL-ESTOQUE (IDX-1) TO MELHOR-CONT.
294500* IF TL-ESTOQUE (IDX-1) = ZERO
294600     IF TL-ESTOQUE (IDX-1) = ZERO
294700* ADD 1 TO IDX-2
294800         ADD 1 TO IDX-2.
294900* PONTO DE SAIDA (EXIT) DA ROTINA 3401.
295000* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
295100 3401-FIM.
295200     EXIT.
295300
295400* 3500-RELATORIO-USUARIOS - TRES TOTAIS: QTDE DE USUARIOS, ATIVOS
295500* (SITUACAO 'A') E BLOQUEADOS (SITUACAO 'B')
295600 3500-RELATORIO-USUARIOS.
295700* MOVE SPACES TO CAB1-RESUMO
295800     MOVE SPACES TO CAB1-RESUMO.
295900* MOVE 'RELATORIO 5 - RESUMO DOS USUARIOS' TO CR-TITULO
296000     MOVE 'RELATORIO 5 - RESUMO DOS USUARIOS' TO CR-TITULO.
296100* MOVE CAB1-RESUMO TO LINHA-SAIDA
296200     MOVE CAB1-RESUMO TO LINHA-SAIDA.
296300* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
296400     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
296500* MOVE ZERO TO IDX-2
296600     MOVE ZERO TO IDX-2.
296700* MOVE ZERO TO MELHOR-CONT
296800     MOVE ZERO TO MELHOR-CONT.
296900* PERFORM 3501-CONTA-SITUACAO-USU THRU 3501-FIM
297000     PERFORM 3501-CONTA-SITUACAO-USU THRU 3501-FIM
297100         VARYING IDX-1 FROM 1 BY 1
297200         UNTIL IDX-1 > QTD-USUARIOS.
297300* MOVE SPACES TO LINHA-TOTAL-REL
297400     MOVE SPACES TO LINHA-TOTAL-REL.
297500* MOVE 'TOTAL DE USUARIOS CADASTRADOS' TO LT2-ROTULO
297600     MOVE 'TOTAL DE USUARIOS CADASTRADOS' TO LT2-ROTULO.
297700* MOVE QTD-USUARIOS TO LT2-VALOR
297800     MOVE QTD-USUARIOS TO LT2-VALOR.
297900* MOVE LINHA-TOTAL-REL TO LINHA-SAIDA
298000     MOVE LINHA-TOTAL-REL TO LINHA-SAIDA.
298100* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
298200     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
298300* MOVE SPACES TO LINHA-TOTAL-REL
298400     MOVE SPACES TO LINHA-TOTAL-REL.
298500* MOVE 'TOTAL DE USUARIOS ATIVOS' TO LT2-ROTULO
298600     MOVE 'TOTAL DE USUARIOS ATIVOS' TO LT2-ROTULO.
298700* MOVE MELHOR-CONT TO LT2-VALOR
298800     MOVE MELHOR-CONT TO LT2-VALOR.
298900* MOVE LINHA-TOTAL-REL TO LINHA-SAIDA
299000     MOVE LINHA-TOTAL-REL TO LINHA-SAIDA.
299100* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
299200     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
299300* MOVE SPACES TO LINHA-TOTAL-REL
299400     MOVE SPACES TO LINHA-TOTAL-REL.
299500* MOVE 'TOTAL DE USUARIOS BLOQUEADOS' TO LT2-ROTULO
299600     MOVE 'TOTAL DE USUARIOS BLOQUEADOS' TO LT2-ROTULO.
299700* MOVE IDX-2 TO LT2-VALOR
299800     MOVE IDX-2 TO LT2-VALOR.
299900* MOVE LINHA-TOTAL-REL TO LINHA-SAIDA
300000     MOVE LINHA-TOTAL-REL TO LINHA-SAIDA.
300100* PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM
300200     PERFORM 3900-ADICIONA-LINHA THRU 3900-FIM.
300300* PONTO DE SAIDA (EXIT) DA ROTINA 3500.
300400* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
300500 3500-FIM.
300600     EXIT.
300700
300800* ROTINA CONTA SITUACAO USU.
300900* PARTE DA SECAO 3501 DO PROGRAMA EMPBIB-COB.
301000 3501-CONTA-SITUACAO-USU.
301100* IF TU-SITUACAO (IDX-1) = 'A'
301200     IF TU-SITUACAO (IDX-1) = 'A'
301300* ADD 1 TO MELHOR-CONT
301400         ADD 1 TO MELHOR-CONT.
301500* IF TU-SITUACAO (IDX-1) = 'B'
301600     IF TU-SITUACAO (IDX-1) = 'B'
301700* ADD 1 TO IDX-2
301800         ADD 1 TO IDX-2.
301900* PONTO DE SAIDA (EXIT) DA ROTINA 3501.
302000* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
302100 3501-FIM.
302200     EXIT.
302300
302400* 3900-ADICIONA-LINHA - EMPILHA LINHA-SAIDA EM TABELA-LINHAS-REL
302500* PARA 0850-MONTA-RELATORIOS GRAVAR NO ARQ-RELATORIO. LIMITE DE
302600* 300 LINHAS (VIDE DECLARACAO DA TABELA ACIMA)
302700 3900-ADICIONA-LINHA.
302800* IF QTD-LINHAS-REL >= 300
302900     IF QTD-LINHAS-REL >= 300
303000* GO TO 3900-FIM
303100         GO TO 3900-FIM.
303200* ADD 1 TO QTD-LINHAS-REL
303300     ADD 1 TO QTD-LINHAS-REL.
303400* SET IDX-REL TO QTD-LINHAS-REL
303500     SET IDX-REL TO QTD-LINHAS-REL.
303600* MOVE LINHA-SAIDA TO REL-LINHA (IDX-REL)
303700     MOVE LINHA-SAIDA TO REL-LINHA (IDX-REL).
303800* PONTO DE SAIDA (EXIT) DA ROTINA 3900.
303900* RETORNA PARA QUEM CHAMOU VIA PERFORM ... THRU.
304000 3900-FIM.
304100     EXIT.
